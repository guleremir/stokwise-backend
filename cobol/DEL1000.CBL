000100 IDENTIFICATION DIVISION.                                        DEL1000
000200*                                                                DEL1000
000300 PROGRAM-ID.      DEL1000.                                       DEL1000
000400 AUTHOR.          T J KOWALSKI.                                  DEL1000
000500 INSTALLATION.    STOKWISE WAREHOUSE SYSTEMS.                    DEL1000
000600 DATE-WRITTEN.    NOVEMBER 1996.                                 DEL1000
000700 DATE-COMPILED.                                                  DEL1000
000800 SECURITY.        UNCLASSIFIED.                                  DEL1000
000900*                                                                DEL1000
001000******************************************************************DEL1000
001100*                                                               *DEL1000
001200*    DEL1000 - PRODUCT DELETION ELIGIBILITY GUARD                DEL1000
001300*                                                               *DEL1000
001400*    EDITS A DECK OF PRODUCT DELETE REQUESTS AGAINST THE         DEL1000
001500*    PRODUCT MASTER.  A PRODUCT MAY ONLY BE SOFT-DELETED IF      DEL1000
001600*    ITS ON-HAND QUANTITY IS EXACTLY ZERO -- STOCKROOM WOULD     DEL1000
001700*    NOT SIGN OFF ON PULLING A PRODUCT FROM THE CATALOG WHILE    DEL1000
001800*    UNITS ARE STILL SITTING ON A SHELF OR IN RESERVE.           DEL1000
001900*                                                               *DEL1000
002000*    NO MASTER RECORD IS EVER PHYSICALLY REMOVED BY THIS RUN.    DEL1000
002100*    PROD-DELETED-FLAG IS SET TO "Y", PROD-DELETED-BY IS         DEL1000
002200*    STAMPED WITH THE REQUESTING USER'S LOGON ID CARRIED ON      DEL1000
002300*    THE REQUEST CARD, AND PROD-DELETED-AT IS STAMPED WITH       DEL1000
002400*    THIS RUN'S DATE/TIME CARD (SEE WS-RUN-TIMESTAMP BELOW).     DEL1000
002500*    THE ONLY ELIGIBILITY TEST IS ON-HAND QUANTITY EXACTLY ZERO  DEL1000
002550*    -- A SECOND DELETE REQUEST AGAINST A PRODUCT THAT IS        DEL1000
002560*    ALREADY FLAGGED DELETED IS ACCEPTED AND RE-STAMPED, NOT     DEL1000
002570*    REJECTED, SO LONG AS THE QUANTITY IS STILL ZERO.            DEL1000
002600*                                                               *DEL1000
002700*    MAINTENANCE HISTORY                                        DEL1000
002800*    ------------------                                        DEL1000
002900*    96-11-20  TJK  ORIGINAL PROGRAM, REQUEST SW-088.            DEL1000
003000*    97-05-02  TJK  REJECT CARD NOW CARRIES THE REASON CODE      DEL1000
003100*                   RATHER THAN A BARE RETURN CODE, REQUEST      DEL1000
003200*                   SW-090.                                    DEL1000
003300*    99-01-08  TJK  Y2K -- PROD-DELETED-AT WIDENED TO A 4-DIGIT  DEL1000
003400*                   YEAR TIMESTAMP IN PRODMAST.CPY; THIS         DEL1000
003500*                   PROGRAM'S RUN-TIMESTAMP CARD FOLLOWED SUIT.  DEL1000
003600*    02-09-17  MWB  CONVERTED PRODMAST ACCESS TO RELATIVE        DEL1000
003700*                   ORGANIZATION, REQUEST SW-101.                DEL1000
003750*    03-12-08  TJK  DROPPED THE "ALREADY-DELETED" REJECT --      DEL1000
003760*                   STOCKROOM POINTED OUT A SECOND DELETE CARD   DEL1000
003770*                   FOR A PRODUCT THAT IS ALREADY FLAGGED AND    DEL1000
003780*                   STILL AT ZERO ON HAND SHOULD JUST RE-STAMP,  DEL1000
003790*                   NOT BOUNCE.  REQUEST SW-116.                 DEL1000
003800*                                                               *DEL1000
003900******************************************************************DEL1000
004000*                                                                DEL1000
004100 ENVIRONMENT DIVISION.                                           DEL1000
004200*                                                                DEL1000
004300 CONFIGURATION SECTION.                                          DEL1000
004400*                                                                DEL1000
004500 SPECIAL-NAMES.                                                  DEL1000
004600     C01 IS TOP-OF-FORM.                                         DEL1000
004700*                                                                DEL1000
004800 INPUT-OUTPUT SECTION.                                           DEL1000
004900*                                                                DEL1000
005000 FILE-CONTROL.                                                   DEL1000
005100*                                                                DEL1000
005200     SELECT DELREQ     ASSIGN TO "DELREQ"                        DEL1000
005300                       ORGANIZATION IS LINE SEQUENTIAL.           DEL1000
005400     SELECT PRODMAST   ASSIGN TO "PRODMAST"                      DEL1000
005500                       ORGANIZATION IS RELATIVE                  DEL1000
005600                       ACCESS IS RANDOM                          DEL1000
005700                       RELATIVE KEY IS PRODMAST-RR-NUMBER         DEL1000
005800                       FILE STATUS IS PRODMAST-FILE-STATUS.       DEL1000
005900     SELECT DELREJT    ASSIGN TO "DELREJT"                       DEL1000
006000                       ORGANIZATION IS LINE SEQUENTIAL            DEL1000
006100                       FILE STATUS IS DELREJT-FILE-STATUS.        DEL1000
006200*                                                                DEL1000
006300 DATA DIVISION.                                                  DEL1000
006400*                                                                DEL1000
006500 FILE SECTION.                                                  DEL1000
006600*                                                                DEL1000
006700 FD  DELREQ.                                                    DEL1000
006800*                                                                DEL1000
006900 01  DELETE-REQUEST-RECORD.                                     DEL1000
007000     05  DELQ-PRODUCT-ID             PIC 9(09).                 DEL1000
007100     05  DELQ-REQUESTED-BY           PIC X(40).                 DEL1000
007110     05  FILLER                      PIC X(05).                 DEL1000
007200*                                                                DEL1000
007300 FD  PRODMAST.                                                  DEL1000
007400*                                                                DEL1000
007500 01  PRODUCT-RECORD-AREA.                                       DEL1000
007600     05  PR-PROD-ID                  PIC 9(09).                 DEL1000
007700     05  FILLER                      PIC X(271).                DEL1000
007800*                                                                DEL1000
007900 FD  DELREJT.                                                   DEL1000
008000*                                                                DEL1000
008100 01  DELETE-REJECT-RECORD.                                      DEL1000
008200     05  REJ-PRODUCT-ID               PIC 9(09).                DEL1000
008300     05  REJ-REASON-CODE              PIC X(23).                DEL1000
008310     05  FILLER                      PIC X(02).                 DEL1000
008400*                                                                DEL1000
008500 WORKING-STORAGE SECTION.                                       DEL1000
008600*                                                                DEL1000
008610*    STANDALONE RUN SWITCH -- SET WHEN ANY DELETE REQUEST THIS   DEL1000
008620*    RUN IS REJECTED, SO THE END-OF-JOB DISPLAY CAN TELL THE     DEL1000
008630*    OPERATOR TO CHECK DELREJT WITHOUT COUNTING LINES. 03-11-22  DEL1000
008640*    TJK REQUEST SW-114.                                         DEL1000
008650 77  WS-ANY-REJECTS-SWITCH   PIC X       VALUE "N".              DEL1000
008660     88  ANY-REJECTS-WRITTEN         VALUE "Y".                 DEL1000
008670*                                                                DEL1000
008700     COPY PRODMAST.                                             DEL1000
008800*                                                                DEL1000
008900 01  SWITCHES.                                                  DEL1000
009000     05  DELREQ-EOF-SWITCH           PIC X   VALUE "N".          DEL1000
009100         88  DELREQ-EOF                      VALUE "Y".          DEL1000
009200     05  MASTER-FOUND-SWITCH         PIC X   VALUE "Y".          DEL1000
009300         88  MASTER-FOUND                    VALUE "Y".          DEL1000
009400     05  REQUEST-ACCEPTED-SWITCH     PIC X   VALUE "Y".          DEL1000
009500         88  REQUEST-ACCEPTED                VALUE "Y".          DEL1000
009510     05  FILLER                      PIC X(05).                 DEL1000
009600*                                                                DEL1000
009700 01  FILE-STATUS-FIELDS.                                        DEL1000
009800     05  PRODMAST-FILE-STATUS        PIC X(02).                 DEL1000
009900         88  PRODMAST-SUCCESSFUL             VALUE "00".         DEL1000
010000     05  DELREJT-FILE-STATUS         PIC X(02).                 DEL1000
010100         88  DELREJT-SUCCESSFUL              VALUE "00".         DEL1000
010110     05  FILLER                      PIC X(04).                 DEL1000
010200*                                                                DEL1000
010300 01  KEY-FIELDS.                                                DEL1000
010400     05  PRODMAST-RR-NUMBER          PIC 9(09) COMP.            DEL1000
010410     05  FILLER                      PIC X(05).                 DEL1000
010500*                                                                DEL1000
010600*    RUN-DATE/TIME CARD -- ONE CARD, READ ONCE AT STARTUP,       DEL1000
010700*    CARRYING THE TIMESTAMP THIS RUN STAMPS ON EVERY DELETION    DEL1000
010800*    IT APPROVES.  LAYOUT MATCHES PROD-DELETED-AT'S REDEFINES    DEL1000
010900*    IN PRODMAST.CPY SO THE TWO CAN BE MOVED FIELD FOR FIELD.    DEL1000
011000*                                                                DEL1000
011100 01  WS-RUN-TIMESTAMP.                                          DEL1000
011200     05  WS-RUN-TIMESTAMP-TEXT       PIC X(26).                 DEL1000
011300     05  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP-TEXT.     DEL1000
011400         10  WRT-YEAR                PIC 9(4).                  DEL1000
011500         10  FILLER                  PIC X(1).                  DEL1000
011600         10  WRT-MONTH               PIC 9(2).                  DEL1000
011700         10  FILLER                  PIC X(1).                  DEL1000
011800         10  WRT-DAY                 PIC 9(2).                  DEL1000
011900         10  FILLER                  PIC X(1).                  DEL1000
012000         10  WRT-HOUR                PIC 9(2).                  DEL1000
012100         10  FILLER                  PIC X(1).                  DEL1000
012200         10  WRT-MINUTE              PIC 9(2).                  DEL1000
012300         10  FILLER                  PIC X(1).                  DEL1000
012400         10  WRT-SECOND              PIC 9(2).                  DEL1000
012500         10  FILLER                  PIC X(1).                  DEL1000
012600         10  WRT-MICROSECONDS        PIC 9(6).                  DEL1000
012610     05  FILLER                      PIC X(05).                 DEL1000
012700*                                                                DEL1000
012800 01  WORK-FIELDS.                                               DEL1000
012900     05  WS-REQUEST-COUNT            PIC 9(07) COMP VALUE ZERO. DEL1000
013000     05  WS-ACCEPTED-COUNT           PIC 9(07) COMP VALUE ZERO. DEL1000
013100     05  WS-REJECTED-COUNT           PIC 9(07) COMP VALUE ZERO. DEL1000
013110     05  FILLER                      PIC X(05).                 DEL1000
013200*                                                                DEL1000
013300 PROCEDURE DIVISION.                                            DEL1000
013400*                                                                DEL1000
013420*    ----------------------------------------------------------  DEL1000
013440*    000-DELETE-ELIGIBLE-PRODUCTS IS THE MAINLINE.  IT OPENS      DEL1000
013450*    THE THREE FILES, STAMPS THE RUN TIMESTAMP FOR USE ON ANY      DEL1000
013460*    DELETE-AT UPDATES THIS RUN MAKES, PRIMES THE READ-AHEAD,      DEL1000
013470*    THEN DRIVES 200 THRU 204 ONCE PER REQUEST CARD UNTIL          DEL1000
013480*    DELREQ RUNS DRY.                                             DEL1000
013490*    ----------------------------------------------------------  DEL1000
013500 000-DELETE-ELIGIBLE-PRODUCTS.                                  DEL1000
013600*                                                                DEL1000
013700     OPEN INPUT DELREQ                                           DEL1000
013800          I-O   PRODMAST                                         DEL1000
013900          OUTPUT DELREJT.                                        DEL1000
014000     ACCEPT WS-RUN-TIMESTAMP-TEXT FROM DATE YYYYMMDD.            DEL1000
014100*                                                                DEL1000
014200*    THE ABOVE ACCEPT ONLY FILLS THE DATE PORTION; THE SHOP'S    DEL1000
014300*    OPERATOR PROCEDURE STAMPS THE FULL HH.MM.SS.NNNNNN PORTION  DEL1000
014400*    ONTO THE RUN-TIMESTAMP CARD BEFORE THIS STEP IS SUBMITTED.  DEL1000
014500*    SEE OPERATIONS RUNBOOK SW-088 FOR THE JCL OVERRIDE CARD.    DEL1000
014600*                                                                DEL1000
014700     PERFORM 100-READ-DELETE-REQUEST.                            DEL1000
014750     PERFORM 200-PROCESS-DELETE-REQUEST                          DEL1000
014760         THRU 204-RECORD-DELETE-RESULT                           DEL1000
014900         UNTIL DELREQ-EOF.                                       DEL1000
015000     DISPLAY "DEL1000 - REQUESTS READ       " WS-REQUEST-COUNT.  DEL1000
015100     DISPLAY "DEL1000 - REQUESTS ACCEPTED    " WS-ACCEPTED-COUNT.DEL1000
015200     DISPLAY "DEL1000 - REQUESTS REJECTED    " WS-REJECTED-COUNT.DEL1000
015250     IF ANY-REJECTS-WRITTEN                                       DEL1000
015280         DISPLAY "DEL1000 - SEE DELREJT FOR REJECTED ITEMS".      DEL1000
015300     CLOSE DELREQ                                                DEL1000
015400           PRODMAST                                              DEL1000
015500           DELREJT.                                               DEL1000
015600     STOP RUN.                                                   DEL1000
015700*                                                                DEL1000
015800 100-READ-DELETE-REQUEST.                                       DEL1000
015900*                                                                DEL1000
015920*    READ-AHEAD, SAME SHAPE AS EVERY OTHER PROGRAM IN THIS         DEL1000
015940*    SUITE -- CALLED ONCE BEFORE THE MAIN LOOP AND ONCE AGAIN      DEL1000
015960*    AT THE TAIL OF 204 SO THE LOOP'S UNTIL TEST ALWAYS SEES A    DEL1000
015980*    CARD THAT HAS ALREADY BEEN READ.                             DEL1000
016000     READ DELREQ                                                 DEL1000
016100         AT END                                                  DEL1000
016200             MOVE "Y" TO DELREQ-EOF-SWITCH                       DEL1000
016300         NOT AT END                                              DEL1000
016400             ADD 1 TO WS-REQUEST-COUNT.                          DEL1000
016500*                                                                DEL1000
016600 200-PROCESS-DELETE-REQUEST.                                    DEL1000
016700*                                                                DEL1000
016750*    03-11-22  TJK  SPLIT INTO 200/204 AND RECAST WITH A GO TO   DEL1000
016760*    EXIT FOR THE MASTER-NOT-FOUND CASE, PERFORMED AS A THRU     DEL1000
016770*    RANGE FROM THE MAIN LOOP, TO MATCH THE SHOP'S OLDER          DEL1000
016780*    PROGRAMS.  REQUEST SW-114.  LOGIC IS UNCHANGED FROM THE      DEL1000
016790*    PRIOR NESTED-IF FORM.                                       DEL1000
016800     MOVE "Y" TO REQUEST-ACCEPTED-SWITCH.                       DEL1000
016900     PERFORM 210-READ-PRODUCT-MASTER.                           DEL1000
017000     IF NOT MASTER-FOUND                                        DEL1000
017100         MOVE "N" TO REQUEST-ACCEPTED-SWITCH                     DEL1000
017200         MOVE "PRODUCT-NOT-FOUND" TO REJ-REASON-CODE             DEL1000
017300         GO TO 204-RECORD-DELETE-RESULT.                        DEL1000
017400     PERFORM 220-CHECK-DELETION-ELIGIBILITY.                    DEL1000
017500     IF REQUEST-ACCEPTED                                        DEL1000
017600         PERFORM 230-REWRITE-PRODUCT-MASTER.                    DEL1000
017650*                                                                DEL1000
017670 204-RECORD-DELETE-RESULT.                                      DEL1000
017680*                                                                DEL1000
017800     IF REQUEST-ACCEPTED                                        DEL1000
017900         ADD 1 TO WS-ACCEPTED-COUNT                              DEL1000
018000     ELSE                                                       DEL1000
018100         ADD 1 TO WS-REJECTED-COUNT                              DEL1000
018150         MOVE "Y" TO WS-ANY-REJECTS-SWITCH                       DEL1000
018200         PERFORM 240-WRITE-REJECT-TRANSACTION.                   DEL1000
018300     PERFORM 100-READ-DELETE-REQUEST.                           DEL1000
018400*                                                                DEL1000
018500 210-READ-PRODUCT-MASTER.                                       DEL1000
018600*                                                                DEL1000
018620*    SAME RELATIVE-BY-PRODUCT-ID CONVENTION AS THE REST OF THE    DEL1000
018640*    SUITE.  INVALID KEY MEANS THE REQUEST CARD NAMES A PRODUCT   DEL1000
018660*    NOT ON FILE -- TREATED AS A REJECT, NOT AN ABEND.             DEL1000
018700     MOVE DELQ-PRODUCT-ID TO PRODMAST-RR-NUMBER.                 DEL1000
018800     READ PRODMAST INTO PRODUCT-MASTER-RECORD                    DEL1000
018900         INVALID KEY                                             DEL1000
019000             MOVE "N" TO MASTER-FOUND-SWITCH                     DEL1000
019100         NOT INVALID KEY                                         DEL1000
019200             MOVE "Y" TO MASTER-FOUND-SWITCH.                    DEL1000
019300*                                                                DEL1000
019400 220-CHECK-DELETION-ELIGIBILITY.                                DEL1000
019500*                                                                DEL1000
019600*    97-05-02  TJK  REJECT REASON CODES BROKEN OUT BELOW PER     DEL1000
019700*    SW-090 -- "ALREADY-DELETED" AND "PRODUCT-QUANTITY-ERROR"    DEL1000
019800*    ARE NOW DISTINCT CODES RATHER THAN A SINGLE "NOT-ELIGIBLE"  DEL1000
019850*    CODE.  03-11-22 TJK -- QUANTITY CODE RELABELED TO MATCH     DEL1000
019870*    THE CODE THE OLD ONLINE SYSTEM RETURNS, REQUEST SW-114.     DEL1000
019880*    03-12-08 TJK -- THE "ALREADY-DELETED" LEG CAME OUT HERE,    DEL1000
019882*    REQUEST SW-116 (SEE THE HISTORY BLOCK AT THE TOP OF THE     DEL1000
019884*    PROGRAM).  THE ONLY TEST LEFT IS THE EXACT-ZERO QUANTITY    DEL1000
019886*    TEST BELOW -- IF THE PRODUCT WAS ALREADY FLAGGED DELETED    DEL1000
019888*    AND QUANTITY IS STILL ZERO WE FALL THROUGH AND RE-STAMP     DEL1000
019890*    DELETED-BY/DELETED-AT WITH THIS REQUEST'S VALUES, WE DO     DEL1000
019892*    NOT TREAT THAT AS AN ERROR.                                DEL1000
019900*                                                                DEL1000
020400     IF PROD-QUANTITY NOT = ZERO                                DEL1000
020500         MOVE "N" TO REQUEST-ACCEPTED-SWITCH                     DEL1000
020600         MOVE "PRODUCT-QUANTITY-ERROR" TO REJ-REASON-CODE        DEL1000
020700     ELSE                                                       DEL1000
020800         MOVE "Y" TO PROD-DELETED-FLAG                           DEL1000
020900         MOVE DELQ-REQUESTED-BY TO PROD-DELETED-BY               DEL1000
021000         MOVE WS-RUN-TIMESTAMP-TEXT TO PROD-DELETED-AT.          DEL1000
021100*                                                                DEL1000
021200 230-REWRITE-PRODUCT-MASTER.                                    DEL1000
021300*                                                                DEL1000
021320*    ONLY REACHED WHEN 220 LEFT REQUEST-ACCEPTED-SWITCH AT "Y",   DEL1000
021340*    I.E. THE PRODUCT PASSED THE EXACT-ZERO TEST.  THE INVALID    DEL1000
021360*    KEY CLAUSE HERE GUARDS AGAINST THE SAME ONLINE-CONTENTION    DEL1000
021380*    CASE NOTED IN STK2000'S EQUIVALENT PARAGRAPH.                DEL1000
021400     REWRITE PRODUCT-RECORD-AREA FROM PRODUCT-MASTER-RECORD      DEL1000
021500         INVALID KEY                                             DEL1000
021600             MOVE "N" TO REQUEST-ACCEPTED-SWITCH                 DEL1000
021700             MOVE "REWRITE-FAILED" TO REJ-REASON-CODE.           DEL1000
021800*                                                                DEL1000
021900 240-WRITE-REJECT-TRANSACTION.                                  DEL1000
022000*                                                                DEL1000
022020*    DELETE-REJECT-RECORD CARRIES ONLY THE PRODUCT ID AND THE    DEL1000
022040*    REASON CODE -- UNLIKE STK2000/DSP3000/RPT4000 THERE IS NO    DEL1000
022060*    QUANTITY OR TRANSACTION TYPE TO PACK IN, SO NO SUBSTRING     DEL1000
022070*    WORK FIELDS ARE NEEDED FOR THIS RECORD.                      DEL1000
022100     MOVE DELQ-PRODUCT-ID TO REJ-PRODUCT-ID.                     DEL1000
022200     WRITE DELETE-REJECT-RECORD.                                 DEL1000
022300     IF NOT DELREJT-SUCCESSFUL                                   DEL1000
022400         DISPLAY "DEL1000 - WRITE ERROR ON DELREJT FOR ITEM "    DEL1000
022500             DELQ-PRODUCT-ID                                     DEL1000
022600         DISPLAY "FILE STATUS CODE IS " DELREJT-FILE-STATUS.     DEL1000
022700*                                                                DEL1000
