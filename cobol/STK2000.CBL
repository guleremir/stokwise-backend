000100 IDENTIFICATION DIVISION.                                        STK2000
000200*                                                                STK2000
000300 PROGRAM-ID.      STK2000.                                       STK2000
000400 AUTHOR.          R L HENNESSY.                                  STK2000
000500 INSTALLATION.    STOKWISE WAREHOUSE SYSTEMS.                    STK2000
000600 DATE-WRITTEN.    MARCH 1988.                                    STK2000
000700 DATE-COMPILED.                                                  STK2000
000800 SECURITY.        UNCLASSIFIED.                                  STK2000
000900*                                                                STK2000
001000******************************************************************STK2000
001100*                                                               *STK2000
001200*    STK2000 - STOCK ADJUSTMENT LOGIC                            STK2000
001300*                                                               *STK2000
001400*    READS STOCK ADJUSTMENT TRANSACTIONS AGAINST THE PRODUCT     STK2000
001500*    MASTER AND POSTS AN INCREASE OR A DECREASE TO THE           STK2000
001600*    PRODUCT'S UNIT-IN-STOCK FIGURE (AND, FOR A DECREASE, TO     STK2000
001700*    THE PRODUCT'S TOTAL QUANTITY AS WELL).  A TRANSACTION       STK2000
001800*    THAT WOULD DRIVE EITHER FIGURE BELOW ZERO IS REJECTED       STK2000
001900*    WHOLE AND WRITTEN TO THE REJECT FILE -- THE MASTER IS       STK2000
002000*    LEFT UNCHANGED FOR THAT TRANSACTION.                        STK2000
002100*                                                               *STK2000
002200*    THIS PROGRAM DOES NOT TOUCH THE SHELF-PRODUCT FILE.  THE    STK2000
002300*    SHELF DISPATCH ENGINE (DSP3000) POSTS ITS OWN STOCK AND     STK2000
002400*    QUANTITY DECREASES DIRECTLY AGAINST PRODMAST AND DOES       STK2000
002500*    NOT CALL THIS PROGRAM.                                      STK2000
002600*                                                               *STK2000
002700*    MAINTENANCE HISTORY                                         STK2000
002800*    ------------------                                          STK2000
002900*    88-03-21  RLH  ORIGINAL PROGRAM, REQUEST SW-014.            STK2000
003000*    90-07-09  RLH  ADDED ADJREJT REJECT FILE -- BAD             STK2000
003100*                   TRANSACTIONS WERE PREVIOUSLY ONLY            STK2000
003200*                   DISPLAYED, NOT RETAINED, REQUEST SW-041.      STK2000
003300*    93-11-15  JQP  CORRECTED DECREASE LOGIC TO DECREMENT         STK2000
003400*                   PROD-QUANTITY IN STEP WITH PROD-UNIT-IN-      STK2000
003500*                   STOCK, REQUEST SW-063.                       STK2000
003600*    96-11-20  TJK  NO CHANGE FOR SOFT-DELETE PROJECT -- A        STK2000
003700*                   DELETED PRODUCT IS STILL ELIGIBLE FOR        STK2000
003800*                   STOCK ADJUSTMENT UNTIL DELETED, REQUEST       STK2000
003900*                   SW-088 REVIEW NOTE.                          STK2000
004000*    99-01-08  TJK  Y2K SWEEP -- NO DATE FIELDS IN THIS           STK2000
004100*                   PROGRAM, NO CHANGE REQUIRED.                 STK2000
004200*    02-09-17  MWB  CONVERTED PRODMAST ACCESS TO RELATIVE         STK2000
004300*                   ORGANIZATION WITH PROD-ID AS THE RELATIVE     STK2000
004400*                   KEY, REPLACING THE OLD SEQUENTIAL-REWRITE     STK2000
004500*                   PASS, REQUEST SW-101.                        STK2000
004600*                                                               *STK2000
004700******************************************************************STK2000
004800*                                                                STK2000
004900 ENVIRONMENT DIVISION.                                           STK2000
005000*                                                                STK2000
005100 CONFIGURATION SECTION.                                          STK2000
005200*                                                                STK2000
005300 SPECIAL-NAMES.                                                  STK2000
005400     C01 IS TOP-OF-FORM.                                         STK2000
005500*                                                                STK2000
005600 INPUT-OUTPUT SECTION.                                           STK2000
005700*                                                                STK2000
005800 FILE-CONTROL.                                                   STK2000
005900*                                                                STK2000
006000     SELECT PRODMAST   ASSIGN TO "PRODMAST"                      STK2000
006100                       ORGANIZATION IS RELATIVE                  STK2000
006200                       ACCESS IS RANDOM                          STK2000
006300                       RELATIVE KEY IS PRODMAST-RR-NUMBER         STK2000
006400                       FILE STATUS IS PRODMAST-FILE-STATUS.       STK2000
006500     SELECT ADJTRAN    ASSIGN TO "ADJTRAN"                       STK2000
006600                       ORGANIZATION IS LINE SEQUENTIAL.           STK2000
006700     SELECT ADJREJT    ASSIGN TO "ADJREJT"                       STK2000
006800                       ORGANIZATION IS LINE SEQUENTIAL            STK2000
006900                       FILE STATUS IS ADJREJT-FILE-STATUS.        STK2000
007000*                                                                STK2000
007100 DATA DIVISION.                                                  STK2000
007200*                                                                STK2000
007300 FILE SECTION.                                                   STK2000
007400*                                                                STK2000
007500 FD  PRODMAST.                                                   STK2000
007600*                                                                STK2000
007700 01  PRODUCT-RECORD-AREA.                                        STK2000
007710     05  PR-PROD-ID                  PIC 9(09).                 STK2000
007720     05  FILLER                      PIC X(271).                STK2000
007800*                                                                STK2000
007900 FD  ADJTRAN.                                                    STK2000
008000*                                                                STK2000
008100 01  STOCK-ADJUSTMENT-TRANSACTION-RECORD.                        STK2000
008200     05  ADJ-TRANSACTION-TYPE       PIC X(01).                   STK2000
008300         88  ADJ-IS-INCREASE                VALUE "I".            STK2000
008400         88  ADJ-IS-DECREASE                VALUE "D".            STK2000
008500     05  ADJ-PRODUCT-ID              PIC 9(09).                  STK2000
008600     05  ADJ-COUNT                   PIC S9(07).                 STK2000
008700     05  FILLER                      PIC X(03).                 STK2000
008800*                                                                STK2000
008900 FD  ADJREJT.                                                    STK2000
009000*                                                                STK2000
009100 01  ADJUSTMENT-REJECT-RECORD.                                   STK2000
009200     05  REJ-TRANSACTION-DATA        PIC X(20).                 STK2000
009300     05  REJ-REASON-CODE             PIC X(20).                 STK2000
009310     05  FILLER                      PIC X(08).                 STK2000
009400*                                                                STK2000
009500 WORKING-STORAGE SECTION.                                        STK2000
009600*                                                                STK2000
009610     COPY PRODMAST.                                              STK2000
009620*                                                                STK2000
009630*    STANDALONE RUN SWITCH -- SET WHEN ANY ADJUSTMENT THIS RUN    STK2000
009640*    IS REJECTED, SO THE END-OF-JOB DISPLAY CAN TELL THE          STK2000
009650*    OPERATOR TO CHECK ADJREJT WITHOUT COUNTING LINES. 03-11-22   STK2000
009660*    TJK REQUEST SW-114.                                         STK2000
009670 77  WS-ANY-REJECTS-SWITCH   PIC X       VALUE "N".                STK2000
009680     88  ANY-REJECTS-WRITTEN         VALUE "Y".                   STK2000
009690*                                                                STK2000
009700 01  SWITCHES.                                                   STK2000
009800     05  ADJTRAN-EOF-SWITCH          PIC X   VALUE "N".           STK2000
009900         88  ADJTRAN-EOF                     VALUE "Y".           STK2000
010000     05  MASTER-FOUND-SWITCH         PIC X   VALUE "Y".           STK2000
010100         88  MASTER-FOUND                    VALUE "Y".           STK2000
010200     05  TRANSACTION-ACCEPTED-SWITCH PIC X   VALUE "Y".           STK2000
010300         88  TRANSACTION-ACCEPTED           VALUE "Y".            STK2000
010350     05  FILLER                      PIC X(05).                  STK2000
010400*                                                                STK2000
010500 01  FILE-STATUS-FIELDS.                                         STK2000
010600     05  PRODMAST-FILE-STATUS        PIC X(02).                 STK2000
010700         88  PRODMAST-SUCCESSFUL             VALUE "00".          STK2000
010800     05  ADJREJT-FILE-STATUS         PIC X(02).                 STK2000
010900         88  ADJREJT-SUCCESSFUL              VALUE "00".          STK2000
010910     05  FILLER                      PIC X(04).                  STK2000
011000*                                                                STK2000
011100 01  KEY-FIELDS.                                                 STK2000
011200     05  PRODMAST-RR-NUMBER          PIC 9(09) COMP.             STK2000
011300*                                                                STK2000
011400*    PRODMAST-RR-NUMBER-R IS A REDEFINE USED ONLY WHEN A          STK2000
011500*    ZONE/SLOT FORM OF THE RELATIVE NUMBER IS DISPLAYED ON        STK2000
011600*    THE DAILY ADJUSTMENT ACTIVITY DISPLAY LINE.                  STK2000
011700*                                                                STK2000
011800     05  PRODMAST-RR-NUMBER-R REDEFINES PRODMAST-RR-NUMBER.       STK2000
011900         10  PRODMAST-RR-HUNDREDS    PIC 9(06) COMP.             STK2000
012000         10  PRODMAST-RR-UNITS       PIC 9(03) COMP.             STK2000
012010     05  FILLER                      PIC X(09).                  STK2000
012100*                                                                STK2000
012200 01  WORK-FIELDS.                                                STK2000
012300     05  WS-NEW-STOCK                PIC S9(08) COMP.            STK2000
012400     05  WS-NEW-QUANTITY             PIC S9(08) COMP.            STK2000
012500     05  WS-TRANSACTION-COUNT        PIC 9(07) COMP VALUE ZERO.  STK2000
012600     05  WS-ACCEPTED-COUNT           PIC 9(07) COMP VALUE ZERO.  STK2000
012700     05  WS-REJECTED-COUNT           PIC 9(07) COMP VALUE ZERO.  STK2000
012710     05  FILLER                      PIC X(05).                  STK2000
012800*                                                                STK2000
012900 01  REJECT-WORK-FIELDS.                                         STK2000
013000     05  REJ-EDIT-PRODUCT-ID         PIC 9(09).                  STK2000
013100     05  REJ-EDIT-TYPE               PIC X(01).                 STK2000
013200     05  REJ-EDIT-COUNT              PIC S9(07).                 STK2000
013210     05  FILLER                      PIC X(05).                  STK2000
013300*                                                                STK2000
013400 PROCEDURE DIVISION.                                             STK2000
013500*                                                                STK2000
013550*    ----------------------------------------------------------  STK2000
013560*    000-ADJUST-PRODUCT-STOCK IS THE MAINLINE.  IT OPENS THE      STK2000
013570*    THREE FILES, PRIMES THE READ-AHEAD WITH A CALL TO 100,       STK2000
013580*    THEN DRIVES 200 ONCE PER TRANSACTION UNTIL ADJTRAN RUNS      STK2000
013590*    DRY.  THE THREE END-OF-JOB COUNTS (READ/ACCEPTED/REJECTED)   STK2000
013592*    ARE DISPLAYED ON THE JOB LOG SO THE OPERATOR CAN BALANCE     STK2000
013594*    THEM AGAINST THE CARD COUNT ON THE RUN SHEET WITHOUT         STK2000
013596*    HAVING TO OPEN ADJREJT.                                     STK2000
013598*    ----------------------------------------------------------  STK2000
013600 000-ADJUST-PRODUCT-STOCK.                                       STK2000
013700*                                                                STK2000
013800     OPEN INPUT  ADJTRAN                                         STK2000
013900          I-O    PRODMAST                                        STK2000
014000          OUTPUT ADJREJT.                                        STK2000
014100     PERFORM 100-READ-ADJUSTMENT-TRANSACTION.                    STK2000
014200     PERFORM 200-PROCESS-ADJUSTMENT-TRANSACTION                  STK2000
014300         UNTIL ADJTRAN-EOF.                                      STK2000
014400     DISPLAY "STK2000 - TRANSACTIONS READ     " WS-TRANSACTION-COUNT.STK2000
014500     DISPLAY "STK2000 - TRANSACTIONS ACCEPTED  " WS-ACCEPTED-COUNT.STK2000
014800     DISPLAY "STK2000 - TRANSACTIONS REJECTED  " WS-REJECTED-COUNT.STK2000
014900     IF ANY-REJECTS-WRITTEN                                       STK2000
014950         DISPLAY "STK2000 - SEE ADJREJT FOR REJECTED ITEMS".      STK2000
015000     CLOSE ADJTRAN                                               STK2000
015100           PRODMAST                                              STK2000
015200           ADJREJT.                                              STK2000
015300     STOP RUN.                                                   STK2000
015400*                                                                STK2000
015500 100-READ-ADJUSTMENT-TRANSACTION.                                STK2000
015600*                                                                STK2000
015620*    READ-AHEAD PARAGRAPH -- CALLED ONCE BEFORE THE MAIN LOOP     STK2000
015640*    STARTS AND ONCE AGAIN AT THE BOTTOM OF EVERY PASS THROUGH    STK2000
015660*    200, SO THE LOOP'S UNTIL TEST ALWAYS SEES A CARD THAT HAS    STK2000
015680*    ALREADY BEEN READ.  THE TRANSACTION COUNT IS BUMPED HERE,    STK2000
015690*    NOT IN 200, SO A TRAILING BLANK CARD NEVER GETS COUNTED.     STK2000
015700     READ ADJTRAN                                                STK2000
015800         AT END                                                  STK2000
015900             MOVE "Y" TO ADJTRAN-EOF-SWITCH                      STK2000
016000         NOT AT END                                              STK2000
016100             ADD 1 TO WS-TRANSACTION-COUNT.                      STK2000
016200*                                                                STK2000
016300 200-PROCESS-ADJUSTMENT-TRANSACTION.                             STK2000
016400*                                                                STK2000
016420*    SWITCH DEFAULTS TO "ACCEPTED" AND IS ONLY FLIPPED TO "N"     STK2000
016440*    BY ONE OF THE PARAGRAPHS BELOW IT CALLS -- 210 ON A          STK2000
016460*    MISSING MASTER, 220/230 ON A STOCK FIGURE THAT WOULD GO      STK2000
016480*    NEGATIVE, OR 240 ON A REWRITE FAILURE.  THE TALLY AND THE    STK2000
016490*    REJECT WRITE AT THE BOTTOM ARE KEYED OFF THAT ONE SWITCH.    STK2000
016500     MOVE "Y" TO TRANSACTION-ACCEPTED-SWITCH.                    STK2000
016600     PERFORM 210-READ-PRODUCT-MASTER.                            STK2000
016700     IF MASTER-FOUND                                             STK2000
016800         IF ADJ-IS-INCREASE                                      STK2000
016900             PERFORM 220-INCREASE-PRODUCT-STOCK                  STK2000
017000         ELSE                                                    STK2000
017100             PERFORM 230-DECREASE-PRODUCT-STOCK                  STK2000
017200     ELSE                                                        STK2000
017300         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH.                STK2000
017400     IF TRANSACTION-ACCEPTED                                     STK2000
017500         ADD 1 TO WS-ACCEPTED-COUNT                              STK2000
017600     ELSE                                                        STK2000
017700         ADD 1 TO WS-REJECTED-COUNT                              STK2000
017750         MOVE "Y" TO WS-ANY-REJECTS-SWITCH                        STK2000
017800         PERFORM 250-WRITE-REJECT-TRANSACTION.                   STK2000
017900     PERFORM 100-READ-ADJUSTMENT-TRANSACTION.                    STK2000
018000*                                                                STK2000
018100 210-READ-PRODUCT-MASTER.                                        STK2000
018200*                                                                STK2000
018220*    PRODMAST IS KEYED RELATIVE BY PROD-ID, NOT CONVERTED        STK2000
018240*    THROUGH A SEPARATE INDEX -- THE RELATIVE SLOT NUMBER AND     STK2000
018260*    THE PRODUCT ID HAVE BEEN THE SAME VALUE SINCE REQUEST        STK2000
018280*    SW-101.  INVALID KEY HERE SIMPLY MEANS NO SUCH PRODUCT IS    STK2000
018285*    ON FILE -- THIS PROGRAM NEVER CREATES A MASTER RECORD.       STK2000
018300     MOVE ADJ-PRODUCT-ID TO PRODMAST-RR-NUMBER.                  STK2000
018400     READ PRODMAST INTO PRODUCT-MASTER-RECORD                    STK2000
018500         INVALID KEY                                             STK2000
018600             MOVE "N" TO MASTER-FOUND-SWITCH                      STK2000
018700         NOT INVALID KEY                                         STK2000
018800             MOVE "Y" TO MASTER-FOUND-SWITCH.                     STK2000
018900*                                                                STK2000
019000 220-INCREASE-PRODUCT-STOCK.                                     STK2000
019100*                                                                STK2000
019200*    INCREASE: NEW-STOCK = CURRENT-STOCK + COUNT.  NO UPPER       STK2000
019300*    BOUND CHECK IS PERFORMED -- ONLY A NEGATIVE RESULT IS        STK2000
019400*    REJECTED, AND A POSITIVE COUNT CANNOT PRODUCE ONE.           STK2000
019500*                                                                STK2000
019600     COMPUTE WS-NEW-STOCK = PROD-UNIT-IN-STOCK + ADJ-COUNT.       STK2000
019700     IF WS-NEW-STOCK < 0                                         STK2000
019800         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH                  STK2000
019900         MOVE "NOT-ENOUGH-SHELF" TO REJ-REASON-CODE               STK2000
020000     ELSE                                                        STK2000
020100         MOVE WS-NEW-STOCK TO PROD-UNIT-IN-STOCK                  STK2000
020200         PERFORM 240-REWRITE-PRODUCT-MASTER.                     STK2000
020300*                                                                STK2000
020400 230-DECREASE-PRODUCT-STOCK.                                     STK2000
020500*                                                                STK2000
020600*    DECREASE: NEW-STOCK = CURRENT-STOCK - COUNT, AND THE         STK2000
020700*    SAME COUNT IS TAKEN OFF THE PRODUCT'S TOTAL QUANTITY IN       STK2000
020800*    LOCK-STEP.  ONLY NEW-STOCK IS TESTED FOR A NEGATIVE          STK2000
020900*    RESULT -- THERE IS NO SEPARATE FLOOR CHECK ON QUANTITY.      STK2000
021000*                                                                STK2000
021100     COMPUTE WS-NEW-STOCK = PROD-UNIT-IN-STOCK - ADJ-COUNT.       STK2000
021200     IF WS-NEW-STOCK < 0                                         STK2000
021300         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH                  STK2000
021400         MOVE "NOT-ENOUGH-STOCK" TO REJ-REASON-CODE               STK2000
021500     ELSE                                                        STK2000
021600         COMPUTE WS-NEW-QUANTITY = PROD-QUANTITY - ADJ-COUNT      STK2000
021700         MOVE WS-NEW-STOCK TO PROD-UNIT-IN-STOCK                  STK2000
021800         MOVE WS-NEW-QUANTITY TO PROD-QUANTITY                    STK2000
021900         PERFORM 240-REWRITE-PRODUCT-MASTER.                     STK2000
022000*                                                                STK2000
022100 240-REWRITE-PRODUCT-MASTER.                                     STK2000
022200*                                                                STK2000
022220*    INVALID KEY ON A REWRITE SHOULD NEVER HAPPEN IN THIS BATCH   STK2000
022240*    STEP -- THE RECORD WAS JUST READ BY 210 UNDER THE SAME       STK2000
022260*    RELATIVE KEY -- BUT THE CHECK IS LEFT IN BECAUSE THE SAME    STK2000
022280*    MASTER FILE IS ALSO OPEN TO THE ONLINE INQUIRY/MAINTENANCE   STK2000
022285*    SCREENS DURING THE DAY, AND THOSE RUNS HAVE RACED THIS ONE   STK2000
022290*    BEFORE.  SEE THE SOFT-DELETE REVIEW NOTE ABOVE.               STK2000
022300     REWRITE PRODUCT-RECORD-AREA FROM PRODUCT-MASTER-RECORD       STK2000
022400         INVALID KEY                                             STK2000
022500             MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH              STK2000
022600             MOVE "REWRITE-FAILED" TO REJ-REASON-CODE.            STK2000
022700*                                                                STK2000
022800 250-WRITE-REJECT-TRANSACTION.                                   STK2000
022900*                                                                STK2000
022920*    REJ-TRANSACTION-DATA IS BUILT BY REFERENCE MODIFICATION      STK2000
022940*    RATHER THAN A REDEFINES, SINCE THE THREE SOURCE FIELDS       STK2000
022960*    (TYPE/PRODUCT-ID/COUNT) ARE DIFFERENT USAGES COMING FROM      STK2000
022980*    TWO DIFFERENT RECORDS.  THE WORK FIELDS BELOW ARE PLAIN       STK2000
022990*    DISPLAY SO THE SUBSTRING MOVES LINE UP BYTE FOR BYTE.         STK2000
023000     MOVE ADJ-TRANSACTION-TYPE TO REJ-EDIT-TYPE.                  STK2000
023100     MOVE ADJ-PRODUCT-ID       TO REJ-EDIT-PRODUCT-ID.            STK2000
023200     MOVE ADJ-COUNT            TO REJ-EDIT-COUNT.                 STK2000
023300     MOVE REJ-EDIT-TYPE        TO REJ-TRANSACTION-DATA(1:1).      STK2000
023600     MOVE REJ-EDIT-PRODUCT-ID  TO REJ-TRANSACTION-DATA(2:9).      STK2000
023700     MOVE REJ-EDIT-COUNT       TO REJ-TRANSACTION-DATA(11:7).     STK2000
023800     WRITE ADJUSTMENT-REJECT-RECORD.                              STK2000
023900     IF NOT ADJREJT-SUCCESSFUL                                    STK2000
024000         DISPLAY "STK2000 - WRITE ERROR ON ADJREJT FOR ITEM "    STK2000
024100             ADJ-PRODUCT-ID                                      STK2000
024150         DISPLAY "FILE STATUS CODE IS " ADJREJT-FILE-STATUS.      STK2000
024200*                                                                STK2000
