000100 IDENTIFICATION DIVISION.                                        RPT4000
000200*                                                                RPT4000
000300 PROGRAM-ID.      RPT4000.                                       RPT4000
000400 AUTHOR.          M W BRENNAN.                                   RPT4000
000500 INSTALLATION.    STOKWISE WAREHOUSE SYSTEMS.                    RPT4000
000600 DATE-WRITTEN.    FEBRUARY 1993.                                 RPT4000
000700 DATE-COMPILED.                                                  RPT4000
000800 SECURITY.        UNCLASSIFIED.                                  RPT4000
000900*                                                                RPT4000
001000******************************************************************RPT4000
001100*                                                               *RPT4000
001200*    RPT4000 - WAREHOUSE INVENTORY REPORT GENERATOR              RPT4000
001300*                                                               *RPT4000
001400*    PRINTS THE CATALOG IN ONE OF TWO FORMS, SELECTED BY THE     RPT4000
001500*    ONE-CARD PARAMETER DECK IN RPTPARM --                       RPT4000
001600*                                                               *RPT4000
001700*       "ALL "  EVERY NON-DELETED PRODUCT ON FILE.               RPT4000
001800*       "WARN"  ONLY PRODUCTS WHOSE MINIMUM COUNT HAS CAUGHT     RPT4000
001900*               UP WITH (OR PASSED) THE ON-HAND QUANTITY --      RPT4000
002000*               STOCKROOM'S REORDER WARNING LISTING.             RPT4000
002100*                                                               *RPT4000
002200*    THE LISTING CARRIES NO SUBTOTALS OR GRAND TOTALS -- IT IS   RPT4000
002300*    A STRAIGHT LISTING, AND THE ONLY PAGE BREAK IS A PLAIN      RPT4000
002400*    ROW COUNT (FOUR PRODUCTS PER PAGE).  IF THE WARNING         RPT4000
002500*    LISTING COMES UP EMPTY STOCKROOM STILL WANTS A PAGE OUT     RPT4000
002600*    OF THE PRINTER SAYING SO, RATHER THAN NO REPORT AT ALL.     RPT4000
002700*                                                               *RPT4000
002800*    NAME, CATEGORY AND DESCRIPTION TEXT ARE PASSED THROUGH      RPT4000
002900*    THE TURKISH-CHARACTER FOLD BEFORE PRINTING -- THE BUYING    RPT4000
003000*    OFFICE'S CATALOG FEED CARRIES TURKISH SUPPLIER NAMES AND    RPT4000
003100*    OUR PRINT CHAIN CANNOT IMAGE THEM, SO EACH ONE IS FOLDED    RPT4000
003200*    DOWN TO ITS NEAREST PLAIN LATIN LETTER.                     RPT4000
003300*                                                               *RPT4000
003400*    MAINTENANCE HISTORY                                        RPT4000
003500*    ------------------                                        RPT4000
003600*    93-02-19  MWB  ORIGINAL PROGRAM, REQUEST SW-060.            RPT4000
003700*    94-02-28  JQP  ADDED THE "WARN" VARIANT AND THE EMPTY-      RPT4000
003800*                   RESULT PAGE, REQUEST SW-067.                RPT4000
003900*    96-11-20  TJK  REPORT NOW SKIPS SOFT-DELETED PRODUCTS ON    RPT4000
004000*                   THE "ALL" VARIANT, REQUEST SW-088.           RPT4000
004100*    99-01-08  TJK  Y2K -- DATE LINE WIDENED TO A 4-DIGIT YEAR,  RPT4000
004200*                   RUN-DATE CARD CHANGED FROM ACCEPT ... DATE   RPT4000
004300*                   TO ACCEPT ... DATE YYYYMMDD.                RPT4000
004400*    00-03-11  TJK  ADDED THE TURKISH-CHARACTER FOLD FOR THE     RPT4000
004500*                   NEW OVERSEAS BUYING OFFICE FEED, REQUEST     RPT4000
004600*                   SW-095.                                     RPT4000
004700*    02-09-17  MWB  CONVERTED PRODMAST ACCESS TO RELATIVE        RPT4000
004800*                   ORGANIZATION, REQUEST SW-101.                RPT4000
004900*                                                               *RPT4000
005000******************************************************************RPT4000
005100*                                                                RPT4000
005200 ENVIRONMENT DIVISION.                                           RPT4000
005300*                                                                RPT4000
005400 CONFIGURATION SECTION.                                          RPT4000
005500*                                                                RPT4000
005600 SPECIAL-NAMES.                                                  RPT4000
005700     C01 IS TOP-OF-FORM.                                         RPT4000
005800*                                                                RPT4000
005900 INPUT-OUTPUT SECTION.                                           RPT4000
006000*                                                                RPT4000
006100 FILE-CONTROL.                                                   RPT4000
006200*                                                                RPT4000
006300     SELECT RPTPARM    ASSIGN TO "RPTPARM"                       RPT4000
006400                       ORGANIZATION IS LINE SEQUENTIAL.           RPT4000
006500     SELECT PRODMAST   ASSIGN TO "PRODMAST"                      RPT4000
006600                       ORGANIZATION IS RELATIVE                  RPT4000
006700                       ACCESS IS SEQUENTIAL                      RPT4000
006800                       FILE STATUS IS PRODMAST-FILE-STATUS.       RPT4000
006900     SELECT INVRPT     ASSIGN TO "INVRPT"                        RPT4000
007000                       ORGANIZATION IS LINE SEQUENTIAL.           RPT4000
007100*                                                                RPT4000
007200 DATA DIVISION.                                                  RPT4000
007300*                                                                RPT4000
007400 FILE SECTION.                                                  RPT4000
007500*                                                                RPT4000
007600 FD  RPTPARM.                                                   RPT4000
007700*                                                                RPT4000
007800 01  REPORT-CONTROL-CARD.                                       RPT4000
007900     05  RPTP-REPORT-TYPE            PIC X(04).                 RPT4000
008000         88  RPTP-IS-ALL                     VALUE "ALL ".       RPT4000
008100         88  RPTP-IS-WARN                    VALUE "WARN".       RPT4000
008200     05  FILLER                      PIC X(16).                 RPT4000
008300*                                                                RPT4000
008400 FD  PRODMAST.                                                  RPT4000
008500*                                                                RPT4000
008600 01  PRODUCT-RECORD-AREA.                                       RPT4000
008700     05  PR-PROD-ID                  PIC 9(09).                 RPT4000
008800     05  FILLER                      PIC X(271).                RPT4000
008900*                                                                RPT4000
009000 FD  INVRPT.                                                    RPT4000
009100*                                                                RPT4000
009200 01  PRINT-AREA                      PIC X(132).                RPT4000
009300*                                                                RPT4000
009400 WORKING-STORAGE SECTION.                                       RPT4000
009500*                                                                RPT4000
009510*    STANDALONE COUNTER -- HOW MANY PRODMAST RECORDS FAILED      RPT4000
009520*    THE SELECTION PREDICATE THIS RUN (DELETED, ON THE ALL       RPT4000
009530*    REPORT; ABOVE MINIMUM, ON THE WARNING REPORT).  DISPLAYED   RPT4000
009540*    AT END OF JOB ONLY, NOT PRINTED ON THE REPORT ITSELF.       RPT4000
009550*    03-11-22 TJK, REQUEST SW-114.                               RPT4000
009560 77  WS-PRODUCTS-SKIPPED-COUNT   PIC 9(07) COMP VALUE ZERO.      RPT4000
009570*                                                                RPT4000
009600     COPY PRODMAST.                                             RPT4000
009700*                                                                RPT4000
009800 01  SWITCHES.                                                  RPT4000
009900     05  PRODMAST-EOF-SWITCH         PIC X   VALUE "N".          RPT4000
010000         88  PRODMAST-EOF                    VALUE "Y".          RPT4000
010100     05  REPORT-IS-WARN-SWITCH       PIC X   VALUE "N".          RPT4000
010200         88  REPORT-IS-WARN                  VALUE "Y".          RPT4000
010300     05  PRODUCT-QUALIFIES-SWITCH    PIC X   VALUE "N".          RPT4000
010400         88  PRODUCT-QUALIFIES               VALUE "Y".          RPT4000
010500     05  ANY-PRODUCT-PRINTED-SWITCH  PIC X   VALUE "N".          RPT4000
010600         88  ANY-PRODUCT-PRINTED             VALUE "Y".          RPT4000
010700     05  FILLER                      PIC X(05).                 RPT4000
010800*                                                                RPT4000
010900 01  FILE-STATUS-FIELDS.                                        RPT4000
011000     05  PRODMAST-FILE-STATUS        PIC X(02).                 RPT4000
011100         88  PRODMAST-SUCCESSFUL             VALUE "00".         RPT4000
011200         88  PRODMAST-AT-END                 VALUE "10".         RPT4000
011300     05  FILLER                      PIC X(04).                 RPT4000
011400*                                                                RPT4000
011500*    RUN-DATE CARD -- STAMPED ONCE AT STARTUP AND CARRIED ON     RPT4000
011600*    EVERY TITLE/DATE BLOCK FOR THE LIFE OF THE RUN.             RPT4000
011700*                                                                RPT4000
011800 01  WS-RUN-DATE.                                               RPT4000
011900     05  WRD-YEAR                    PIC 9(04).                 RPT4000
012000     05  WRD-MONTH                   PIC 9(02).                 RPT4000
012100     05  WRD-DAY                     PIC 9(02).                 RPT4000
012200     05  FILLER                      PIC X(05).                 RPT4000
012300*                                                                RPT4000
012400 01  WORK-FIELDS.                                               RPT4000
012550     05  WS-ROWS-ON-THIS-PAGE        PIC 9(01) COMP VALUE ZERO. RPT4000
012600     05  WS-PRODUCTS-PRINTED         PIC 9(07) COMP VALUE ZERO. RPT4000
012800     05  FILLER                      PIC X(05).                 RPT4000
012900*                                                                RPT4000
013000*    FOLDING WORK AREAS -- A SEPARATE COPY OF EACH TEXT FIELD    RPT4000
013100*    IS TAKEN BEFORE THE TURKISH-CHARACTER FOLD IS APPLIED SO    RPT4000
013200*    THE MASTER RECORD ITSELF IS NEVER ALTERED.                 RPT4000
013300*                                                                RPT4000
013400 01  FOLDING-WORK-AREAS.                                        RPT4000
013500     05  WS-FOLDED-NAME              PIC X(40).                 RPT4000
013600     05  WS-FOLDED-CATEGORY          PIC X(30).                 RPT4000
013700     05  WS-FOLDED-DESCRIPTION       PIC X(80).                 RPT4000
013800     05  FILLER                      PIC X(05).                 RPT4000
013900*                                                                RPT4000
014000 01  HEADING-LINE-1.                                            RPT4000
014100     05  FILLER          PIC X(45)   VALUE SPACE.                RPT4000
014200     05  HL1-TITLE-TEXT  PIC X(25).                              RPT4000
014300     05  FILLER          PIC X(62)   VALUE SPACE.                RPT4000
014400*                                                                RPT4000
014500 01  HEADING-LINE-2.                                            RPT4000
014600     05  FILLER          PIC X(97)   VALUE SPACE.                RPT4000
014700     05  FILLER          PIC X(13)   VALUE "REPORT DATE: ".      RPT4000
014750*    DAY FIRST, NOT MONTH -- DD-MM-YYYY PER REQUEST SW-114,       RPT4000
014760*    03-11-22, TJK.  SHOP'S OTHER REPORTS STILL RUN MM-DD-YYYY,   RPT4000
014770*    THIS ONE DOES NOT -- DO NOT "CORRECT" BACK.                  RPT4000
014800     05  HL2-DAY         PIC 9(02).                              RPT4000
014900     05  FILLER          PIC X(01)   VALUE "-".                  RPT4000
015000     05  HL2-MONTH       PIC 9(02).                              RPT4000
015100     05  FILLER          PIC X(01)   VALUE "-".                  RPT4000
015200     05  HL2-YEAR        PIC 9(04).                              RPT4000
015300     05  FILLER          PIC X(12)   VALUE SPACE.                RPT4000
015400*                                                                RPT4000
015500 01  HEADING-LINE-3.                                            RPT4000
015600     05  FILLER      PIC X(20)   VALUE "PRODUCT NAME        ".   RPT4000
015700     05  FILLER      PIC X(16)   VALUE "CATEGORY        ".      RPT4000
015800     05  FILLER      PIC X(14)   VALUE "PRICE         ".        RPT4000
015900     05  FILLER      PIC X(10)   VALUE "QUANTITY  ".            RPT4000
016000     05  FILLER      PIC X(14)   VALUE "UNIT IN STOCK ".        RPT4000
016100     05  FILLER      PIC X(10)   VALUE "MIN COUNT ".            RPT4000
016200     05  FILLER      PIC X(40)   VALUE "DESCRIPTION".           RPT4000
016300     05  FILLER      PIC X(08)   VALUE SPACE.                   RPT4000
016400*                                                                RPT4000
016410*    03-11-22  TJK  DL-QUANTITY/DL-UNIT-IN-STOCK/DL-MIN-COUNT    RPT4000
016420*    WIDENED TO 7 DIGITS TO MATCH PROD-QUANTITY/PROD-UNIT-IN-    RPT4000
016430*    STOCK/PROD-MINIMUM-COUNT IN PRODMAST -- 5-DIGIT EDIT WAS    RPT4000
016440*    TRUNCATING HIGH-ORDER DIGITS ON BIG WAREHOUSE COUNTS.       RPT4000
016450*    REQUEST SW-114.                                             RPT4000
016500 01  DETAIL-LINE.                                               RPT4000
016600     05  DL-PROD-NAME                PIC X(20).                 RPT4000
016700     05  FILLER                      PIC X(01)   VALUE SPACE.   RPT4000
016800     05  DL-CATEGORY-NAME             PIC X(15).                RPT4000
016900     05  FILLER                      PIC X(01)   VALUE SPACE.   RPT4000
017000     05  FILLER                      PIC X(02)   VALUE "$ ".   RPT4000
017050     05  DL-PRICE                    PIC ZZZZZZ9.99.            RPT4000
017100     05  FILLER                      PIC X(02)   VALUE SPACE.   RPT4000
017200     05  DL-QUANTITY                 PIC Z(6)9-.                RPT4000
017300     05  FILLER                      PIC X(03)   VALUE SPACE.   RPT4000
017400     05  DL-UNIT-IN-STOCK            PIC Z(6)9-.                RPT4000
017500     05  FILLER                      PIC X(07)   VALUE SPACE.   RPT4000
017600     05  DL-MIN-COUNT                PIC Z(6)9-.                RPT4000
017700     05  FILLER                      PIC X(03)   VALUE SPACE.   RPT4000
017800     05  DL-DESCRIPTION              PIC X(40).                 RPT4000
017900     05  FILLER                      PIC X(04)   VALUE SPACE.   RPT4000
018000*                                                                RPT4000
018100 01  EMPTY-RESULT-LINE.                                         RPT4000
018200     05  FILLER          PIC X(16)   VALUE SPACE.                RPT4000
018300     05  FILLER          PIC X(48)   VALUE                      RPT4000
018400         "THERE ARE NO PRODUCTS UNDER THE MINIMUM COUNT".        RPT4000
018500     05  FILLER          PIC X(68)   VALUE SPACE.                RPT4000
018600*                                                                RPT4000
018700 PROCEDURE DIVISION.                                            RPT4000
018800*                                                                RPT4000
018820*    ----------------------------------------------------------  RPT4000
018840*    000-GENERATE-INVENTORY-REPORT IS THE MAINLINE.  IT OPENS    RPT4000
018850*    THE PARAMETER CARD FILE, THE MASTER, AND THE PRINT FILE,     RPT4000
018860*    READS THE ONE-CARD RUN CONTROL (ALL OR WARN) AND TODAY'S     RPT4000
018870*    DATE, THEN STEPS THROUGH PRODMAST SEQUENTIALLY PRINTING      RPT4000
018880*    ONE DETAIL LINE PER QUALIFYING RECORD.  A WARN RUN THAT      RPT4000
018890*    QUALIFIES NOTHING STILL GETS A ONE-PAGE "NO RESULTS"         RPT4000
018895*    REPORT RATHER THAN AN EMPTY PRINT FILE.                      RPT4000
018897*    ----------------------------------------------------------  RPT4000
018900 000-GENERATE-INVENTORY-REPORT.                                 RPT4000
019000*                                                                RPT4000
019100     OPEN INPUT  RPTPARM                                        RPT4000
019200                 PRODMAST                                       RPT4000
019300          OUTPUT INVRPT.                                        RPT4000
019400     PERFORM 100-READ-REPORT-PARAMETER.                         RPT4000
019500     PERFORM 110-GET-RUN-DATE.                                  RPT4000
019600     PERFORM 210-READ-PRODUCT-MASTER.                           RPT4000
019700     PERFORM 200-SELECT-PRODUCT-FOR-REPORT                      RPT4000
019750         THRU 201-READ-NEXT-PRODUCT                             RPT4000
019800         UNTIL PRODMAST-EOF.                                    RPT4000
019900     IF REPORT-IS-WARN AND NOT ANY-PRODUCT-PRINTED               RPT4000
020000         PERFORM 400-PRINT-EMPTY-RESULT-PAGE.                   RPT4000
020100     DISPLAY "RPT4000 - PRODUCTS PRINTED  " WS-PRODUCTS-PRINTED. RPT4000
020200     DISPLAY "RPT4000 - PRODUCTS SKIPPED  "                     RPT4000
020250         WS-PRODUCTS-SKIPPED-COUNT.                              RPT4000
020300     CLOSE RPTPARM                                               RPT4000
020400           PRODMAST                                              RPT4000
020500           INVRPT.                                               RPT4000
020600     STOP RUN.                                                   RPT4000
020700*                                                                RPT4000
020800 100-READ-REPORT-PARAMETER.                                     RPT4000
020900*                                                                RPT4000
020920*    RPTPARM IS A ONE-CARD FILE.  A MISSING OR EMPTY CARD IS      RPT4000
020940*    NOT AN ERROR -- THE AT END CLAUSE DEFAULTS THE RUN TO        RPT4000
020960*    "ALL " SO THE JOB STILL PRODUCES A USABLE REPORT.            RPT4000
021000     READ RPTPARM                                                RPT4000
021100         AT END                                                  RPT4000
021200             MOVE "ALL " TO RPTP-REPORT-TYPE.                     RPT4000
021300     IF RPTP-IS-WARN                                             RPT4000
021400         MOVE "Y" TO REPORT-IS-WARN-SWITCH.                      RPT4000
021500*                                                                RPT4000
021600 110-GET-RUN-DATE.                                              RPT4000
021700*                                                                RPT4000
021720*    SYSTEM DATE ONLY -- THIS REPORT CARRIES NO AS-OF-DATE        RPT4000
021740*    PARAMETER, IT ALWAYS REFLECTS TODAY'S PRODMAST.               RPT4000
021800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                      RPT4000
021900*                                                                RPT4000
022000 200-SELECT-PRODUCT-FOR-REPORT.                                 RPT4000
022100*                                                                RPT4000
022120*    03-11-22  TJK  SPLIT INTO 200/201 AND RECAST WITH A GO TO   RPT4000
022130*    EXIT FOR THE NON-QUALIFYING CASE, PERFORMED AS A THRU       RPT4000
022140*    RANGE FROM THE MAIN LOOP, TO MATCH THE SHOP'S OLDER          RPT4000
022150*    PROGRAMS.  REQUEST SW-114.  LOGIC IS UNCHANGED FROM THE      RPT4000
022160*    PRIOR NESTED-IF FORM.                                       RPT4000
022200     MOVE "N" TO PRODUCT-QUALIFIES-SWITCH.                       RPT4000
022300     IF REPORT-IS-WARN                                           RPT4000
022400         IF PROD-MINIMUM-COUNT >= PROD-QUANTITY                  RPT4000
022450             MOVE "Y" TO PRODUCT-QUALIFIES-SWITCH                RPT4000
022470         END-IF                                                 RPT4000
022500     ELSE                                                       RPT4000
022600         IF PROD-IS-ACTIVE                                      RPT4000
022650             MOVE "Y" TO PRODUCT-QUALIFIES-SWITCH                RPT4000
022680         END-IF                                                 RPT4000
022700     END-IF.                                                    RPT4000
022750     IF NOT PRODUCT-QUALIFIES                                    RPT4000
022770         ADD 1 TO WS-PRODUCTS-SKIPPED-COUNT                      RPT4000
022780         GO TO 201-READ-NEXT-PRODUCT.                            RPT4000
022900     PERFORM 300-PRINT-DETAIL-LINE.                              RPT4000
022950*                                                                RPT4000
022970 201-READ-NEXT-PRODUCT.                                         RPT4000
022980*                                                                RPT4000
023000     PERFORM 210-READ-PRODUCT-MASTER.                           RPT4000
023100*                                                                RPT4000
023200 210-READ-PRODUCT-MASTER.                                       RPT4000
023300*                                                                RPT4000
023320*    ACCESS IS SEQUENTIAL FOR THIS PROGRAM, NOT RANDOM BY         RPT4000
023340*    RELATIVE KEY LIKE STK2000/DSP3000/DEL1000 -- THE REPORT      RPT4000
023360*    WALKS EVERY SLOT IN PRODMAST IN RELATIVE-NUMBER ORDER,        RPT4000
023380*    IT DOES NOT LOOK UP INDIVIDUAL PRODUCTS.                      RPT4000
023400     READ PRODMAST INTO PRODUCT-MASTER-RECORD                    RPT4000
023500         AT END                                                  RPT4000
023600             MOVE "Y" TO PRODMAST-EOF-SWITCH.                    RPT4000
023700*                                                                RPT4000
023800 300-PRINT-DETAIL-LINE.                                         RPT4000
023900*                                                                RPT4000
023910*    00-03-11  TJK  PAGE BREAK IS A PLAIN ROW COUNT, NOT A       RPT4000
023920*    CONTROL BREAK -- EVERY FOURTH ROW STARTS A FRESH TITLE/     RPT4000
023930*    DATE/HEADER BLOCK, REQUEST SW-095.                         RPT4000
024000     IF WS-ROWS-ON-THIS-PAGE = ZERO                              RPT4000
024200         PERFORM 330-START-NEW-PAGE.                            RPT4000
024300     PERFORM 340-FOLD-TURKISH-CHARACTERS.                       RPT4000
024400     MOVE WS-FOLDED-NAME         TO DL-PROD-NAME.                RPT4000
024500     MOVE WS-FOLDED-CATEGORY     TO DL-CATEGORY-NAME.             RPT4000
024600     PERFORM 310-FORMAT-PRICE-FIELD.                            RPT4000
024700     MOVE PROD-QUANTITY          TO DL-QUANTITY.                 RPT4000
024800     MOVE PROD-UNIT-IN-STOCK     TO DL-UNIT-IN-STOCK.            RPT4000
024900     MOVE PROD-MINIMUM-COUNT     TO DL-MIN-COUNT.                RPT4000
025000     MOVE WS-FOLDED-DESCRIPTION  TO DL-DESCRIPTION.              RPT4000
025100     MOVE DETAIL-LINE TO PRINT-AREA.                             RPT4000
025200     PERFORM 350-WRITE-REPORT-LINE.                              RPT4000
025320     ADD 1 TO WS-ROWS-ON-THIS-PAGE.                              RPT4000
025340     IF WS-ROWS-ON-THIS-PAGE = 4                                 RPT4000
025360         MOVE ZERO TO WS-ROWS-ON-THIS-PAGE                       RPT4000
025380     END-IF.                                                     RPT4000
025400     ADD 1 TO WS-PRODUCTS-PRINTED.                               RPT4000
025500     MOVE "Y" TO ANY-PRODUCT-PRINTED-SWITCH.                     RPT4000
025600*                                                                RPT4000
025700 310-FORMAT-PRICE-FIELD.                                        RPT4000
025800*                                                                RPT4000
025820*    PROD-PRICE AND DL-PRICE ARE BOTH ZONED DISPLAY WITH AN       RPT4000
025840*    EMBEDDED DECIMAL POINT, SAME PICTURE SHAPE, SO THIS IS A     RPT4000
025860*    STRAIGHT MOVE -- NO DE-EDITING IS REQUIRED.  KEPT AS ITS     RPT4000
025880*    OWN PARAGRAPH IN CASE A FUTURE REQUEST WANTS A CURRENCY      RPT4000
025890*    SYMBOL OR COMMA INSERTED WITHOUT TOUCHING 300.                RPT4000
025900     MOVE PROD-PRICE TO DL-PRICE.                                RPT4000
026100*                                                                RPT4000
026200 320-FORMAT-REPORT-DATE.                                        RPT4000
026300*                                                                RPT4000
026320*    CALLED ONCE PER PAGE (330) AND ONCE FOR THE EMPTY-RESULT     RPT4000
026330*    PAGE (400) -- THE RUN DATE ITSELF IS ACCEPTED JUST ONCE AT   RPT4000
026340*    110 AND IS ONLY REFORMATTED HERE, NOT RE-READ.               RPT4000
026350     MOVE WRD-DAY   TO HL2-DAY.                                  RPT4000
026400     MOVE WRD-MONTH TO HL2-MONTH.                                RPT4000
026600     MOVE WRD-YEAR  TO HL2-YEAR.                                 RPT4000
026700*                                                                RPT4000
026800 330-START-NEW-PAGE.                                            RPT4000
026900*                                                                RPT4000
026920*    TITLE TEXT ALONE TELLS THE TWO RUN TYPES APART ON THE        RPT4000
026940*    PRINTED PAGE -- THE HEADING GROUP ITSELF (TITLE/DATE/         RPT4000
026960*    COLUMN HEADS) IS OTHERWISE IDENTICAL FOR BOTH.                RPT4000
027000     IF REPORT-IS-WARN                                           RPT4000
027100         MOVE "LOW STOCK ALERT REPORT"  TO HL1-TITLE-TEXT        RPT4000
027200     ELSE                                                       RPT4000
027300         MOVE "ALL PRODUCTS REPORT"     TO HL1-TITLE-TEXT.       RPT4000
027400     PERFORM 320-FORMAT-REPORT-DATE.                            RPT4000
027500     MOVE HEADING-LINE-1 TO PRINT-AREA.                          RPT4000
027600     WRITE PRINT-AREA AFTER ADVANCING PAGE.                      RPT4000
027700     MOVE HEADING-LINE-2 TO PRINT-AREA.                          RPT4000
027800     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.                    RPT4000
027900     MOVE HEADING-LINE-3 TO PRINT-AREA.                          RPT4000
028000     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.                   RPT4000
028100*                                                                RPT4000
028200 340-FOLD-TURKISH-CHARACTERS.                                   RPT4000
028300*                                                                RPT4000
028400*    00-03-11  TJK  FOLD TABLE PER REQUEST SW-095.  THE MASTER   RPT4000
028500*    RECORD'S OWN NAME/CATEGORY/DESCRIPTION FIELDS ARE LEFT      RPT4000
028600*    UNTOUCHED -- ONLY THE WORKING COPY BELOW IS CONVERTED.      RPT4000
028700*                                                                RPT4000
028800     MOVE PROD-NAME          TO WS-FOLDED-NAME.                  RPT4000
028900     MOVE PROD-CATEGORY-NAME TO WS-FOLDED-CATEGORY.               RPT4000
029000     MOVE PROD-DESCRIPTION   TO WS-FOLDED-DESCRIPTION.            RPT4000
029100     INSPECT WS-FOLDED-NAME                                      RPT4000
029200         CONVERTING "ışöğüçİŞÖĞÜÇ" TO "isogucISOGUC".            RPT4000
029300     INSPECT WS-FOLDED-CATEGORY                                  RPT4000
029400         CONVERTING "ışöğüçİŞÖĞÜÇ" TO "isogucISOGUC".            RPT4000
029500     INSPECT WS-FOLDED-DESCRIPTION                                RPT4000
029600         CONVERTING "ışöğüçİŞÖĞÜÇ" TO "isogucISOGUC".            RPT4000
029700*                                                                RPT4000
029800 350-WRITE-REPORT-LINE.                                         RPT4000
029900*                                                                RPT4000
029920*    ONE-LINE PARAGRAPH KEPT SEPARATE FROM 300 SO THE SINGLE      RPT4000
029940*    WRITE STATEMENT FOR A DETAIL ROW IS IN ONE PLACE IF THE      RPT4000
029960*    SHOP EVER ADDS A SECOND CALLER (E.G. A SUBTOTAL LINE).        RPT4000
030000     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.                    RPT4000
030100*                                                                RPT4000
030200 400-PRINT-EMPTY-RESULT-PAGE.                                   RPT4000
030300*                                                                RPT4000
030320*    ONLY CALLED FOR A WARN RUN THAT QUALIFIED NO PRODUCTS --     RPT4000
030340*    STILL PUTS OUT A TITLE/DATE BAND SO THE OPERATOR SEES A      RPT4000
030360*    ONE-PAGE REPORT RATHER THAN A ZERO-BYTE PRINT FILE AND       RPT4000
030380*    WONDERING IF THE STEP ABENDED.  REQUEST SW-095.              RPT4000
030400     PERFORM 320-FORMAT-REPORT-DATE.                            RPT4000
030500     MOVE HEADING-LINE-2 TO PRINT-AREA.                          RPT4000
030600     WRITE PRINT-AREA AFTER ADVANCING PAGE.                      RPT4000
030700     MOVE EMPTY-RESULT-LINE TO PRINT-AREA.                       RPT4000
030800     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.                   RPT4000
030900*                                                                RPT4000
