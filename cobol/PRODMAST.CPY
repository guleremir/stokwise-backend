000100******************************************************************
000200*                                                                *
000300*    PRODMAST.CPY  -  PRODUCT MASTER RECORD LAYOUT                PRODMAST
000400*    STOKWISE WAREHOUSE INVENTORY SYSTEM                          PRODMAST
000500*                                                                *
000600*    ONE RECORD PER PRODUCT.  PROD-QUANTITY IS THE TOTAL OWNED    PRODMAST
000700*    BY THE WAREHOUSE (ALL SHELVES PLUS ANY RESERVE STOCK NOT     PRODMAST
000800*    YET PLACED ON A SHELF); PROD-UNIT-IN-STOCK IS THE PORTION    PRODMAST
000900*    OF THAT QUANTITY CURRENTLY SITTING ON A WAREHOUSE SHELF.     PRODMAST
001000*    THE TWO ARE MAINTAINED TOGETHER BY THE STOCK ADJUSTMENT      PRODMAST
001100*    AND DISPATCH PROGRAMS -- SEE STK2000 AND DSP3000.            PRODMAST
001200*                                                                *
001300*    MASTER FILE IS ORGANIZED RELATIVE, KEYED BY PROD-ID USED     PRODMAST
001400*    AS THE RELATIVE SLOT NUMBER (NO ISAM ON THIS BOX).           PRODMAST
001500*                                                                *
001600*    MAINTENANCE HISTORY                                         PRODMAST
001700*    ------------------                                          PRODMAST
001800*    88-03-14  RLH  ORIGINAL LAYOUT PER STOCKROOM CONVERSION      PRODMAST
001900*                   PROJECT REQUEST SW-014.                      PRODMAST
002000*    91-06-02  RLH  ADDED PROD-MINIMUM-COUNT FOR REORDER          PRODMAST
002100*                   WARNING REPORT, REQUEST SW-052.               PRODMAST
002200*    96-11-20  TJK  ADDED PROD-DELETED-FLAG/BY/AT FOR SOFT        PRODMAST
002300*                   DELETE, REQUEST SW-088. NO RECORDS ARE        PRODMAST
002400*                   PHYSICALLY REMOVED FROM THIS FILE ANY        PRODMAST
002500*                   MORE.                                        PRODMAST
002600*    99-01-08  TJK  Y2K -- PROD-DELETED-AT WAS A 6-BYTE           PRODMAST
002700*                   YYMMDD STAMP, WIDENED TO A FULL 26-BYTE       PRODMAST
002800*                   TIMESTAMP WITH 4-DIGIT YEAR.                 PRODMAST
002900*    02-09-17  MWB  ADDED PROD-PRICE-R AND PROD-DELETED-AT-R      PRODMAST
003000*                   REDEFINES FOR THE NEW PRICE-CHECK EDITS       PRODMAST
003100*                   AND THE RETENTION PURGE JOB, REQUEST          PRODMAST
003200*                   SW-101.                                      PRODMAST
003300*                                                                *
003400******************************************************************
003500*
003600 01  PRODUCT-MASTER-RECORD.
003700*
003800*    PRIMARY IDENTIFICATION AND DESCRIPTIVE DATA
003900*
004000     05  PROD-ID                     PIC 9(09).
004100     05  PROD-NAME                   PIC X(40).
004200*
004300*    THE FIRST-20/LAST-20 SPLIT BELOW IS USED BY THE REPORT
004400*    PROGRAM WHEN A PRODUCT NAME HAS TO BE TRUNCATED FOR A
004500*    NARROW LISTING LINE -- SEE RPT4000.
004600*
004700     05  PROD-NAME-R REDEFINES PROD-NAME.
004800         10  PROD-NAME-LEAD-20       PIC X(20).
004900         10  PROD-NAME-TRAIL-20      PIC X(20).
005000     05  PROD-CATEGORY-ID            PIC 9(09).
005100     05  PROD-CATEGORY-NAME          PIC X(30).
005200*
005300*    PRICING AND STOCK-LEVEL DATA
005400*
005500     05  PROD-PRICE                  PIC S9(7)V99.
005600*
005700*    DOLLARS/CENTS SPLIT USED BY THE PRICE-EDIT ROUTINE IN
005800*    RPT4000 WHEN BUILDING THE "$ NNNNNNN.NN" REPORT FIELD.
005900*
006000     05  PROD-PRICE-R REDEFINES PROD-PRICE.
006100         10  PROD-PRICE-DOLLARS      PIC S9(7).
006200         10  PROD-PRICE-CENTS        PIC 99.
006300     05  PROD-QUANTITY               PIC S9(7).
006400     05  PROD-UNIT-IN-STOCK          PIC S9(7).
006500     05  PROD-MINIMUM-COUNT          PIC S9(7).
006600     05  PROD-DESCRIPTION            PIC X(80).
006700*
006800*    SOFT-DELETE CONTROL FIELDS (REQUEST SW-088, SEE ABOVE)
006900*
007000     05  PROD-DELETED-FLAG           PIC X(01).
007100         88  PROD-IS-DELETED                 VALUE "Y".
007200         88  PROD-IS-ACTIVE                   VALUE "N".
007300     05  PROD-DELETED-BY             PIC X(40).
007400     05  PROD-DELETED-AT             PIC X(26).
007500*
007600*    BROKEN-OUT VIEW OF THE DELETION TIMESTAMP FOR THE
007700*    RETENTION PURGE JOB (REQUEST SW-101).  LAYOUT FOLLOWS
007800*    THE SAME YYYY-MM-DD-HH.MM.SS.NNNNNN STAMP THE SHOP USES
007900*    ON ITS OTHER AUDIT FIELDS.
008000*
008100     05  PROD-DELETED-AT-R REDEFINES PROD-DELETED-AT.
008200         10  PDA-YEAR                PIC 9(4).
008300         10  FILLER                  PIC X(1).
008400         10  PDA-MONTH               PIC 9(2).
008500         10  FILLER                  PIC X(1).
008600         10  PDA-DAY                 PIC 9(2).
008700         10  FILLER                  PIC X(1).
008800         10  PDA-HOUR                PIC 9(2).
008900         10  FILLER                  PIC X(1).
009000         10  PDA-MINUTE              PIC 9(2).
009100         10  FILLER                  PIC X(1).
009200         10  PDA-SECOND              PIC 9(2).
009300         10  FILLER                  PIC X(1).
009400         10  PDA-MICROSECONDS        PIC 9(6).
009500     05  FILLER                      PIC X(15).
009600*
