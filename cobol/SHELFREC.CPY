000100******************************************************************
000200*                                                                *
000300*    SHELFREC.CPY  -  SHELF-TO-PRODUCT PLACEMENT RECORD           SHELFREC
000400*    STOKWISE WAREHOUSE INVENTORY SYSTEM                          SHELFREC
000500*                                                                *
000600*    ONE RECORD PER SHELF CURRENTLY HOLDING SOME QUANTITY OF      SHELFREC
000700*    A PRODUCT.  A PRODUCT HAS AT MOST ONE "NOT FULL" SHELF       SHELFREC
000800*    RECORD (SHPR-IS-FULL-FLAG = "N") AT ANY TIME, AND ANY        SHELFREC
000900*    NUMBER OF "FULL" SHELF RECORDS.  SHPR-STOCKED-SEQ IS A       SHELFREC
001000*    RUNNING COUNTER STAMPED WHEN THE SHELF WAS LOADED -- THE     SHELFREC
001100*    DISPATCH PROGRAM (DSP3000) DRAINS FULL SHELVES STARTING      SHELFREC
001200*    WITH THE HIGHEST SEQUENCE NUMBER FOR THE PRODUCT, I.E.       SHELFREC
001300*    THE MOST RECENTLY STOCKED FULL SHELF FIRST.                  SHELFREC
001400*                                                                *
001500*    FILE IS KEPT IN SEQUENCE BY SHPR-PRODUCT-ID, THEN BY         SHELFREC
001600*    SHPR-STOCKED-SEQ ASCENDING WITHIN A PRODUCT.                 SHELFREC
001700*                                                                *
001800*    MAINTENANCE HISTORY                                         SHELFREC
001900*    ------------------                                          SHELFREC
002000*    91-06-02  RLH  ORIGINAL LAYOUT, STOCKROOM SHELVING           SHELFREC
002100*                   PROJECT REQUEST SW-052.                      SHELFREC
002200*    94-02-28  JQP  ADDED SHPR-IS-FULL-FLAG SO THE DISPATCH       SHELFREC
002300*                   RUN NO LONGER HAS TO RE-DERIVE "FULL"         SHELFREC
002400*                   FROM THE SHELF CAPACITY TABLE, REQUEST        SHELFREC
002500*                   SW-067.                                      SHELFREC
002600*    99-01-08  TJK  Y2K SWEEP -- NO DATE FIELDS ON THIS           SHELFREC
002700*                   RECORD, NO CHANGE REQUIRED.                  SHELFREC
002800*                                                                *
002900******************************************************************
003000*
003100 01  SHELF-PRODUCT-RECORD.
003200     05  SHPR-SHELF-ID               PIC 9(09).
003300*
003400*    ZONE/SLOT BREAKOUT OF THE SHELF NUMBER, USED BY THE
003500*    WAREHOUSE-MAP EXTRACT THAT RUNS OFF THIS SAME FILE.
003600*
003700     05  SHPR-SHELF-ID-R REDEFINES SHPR-SHELF-ID.
003800         10  SHPR-SHELF-ZONE         PIC 9(03).
003900         10  SHPR-SHELF-SLOT         PIC 9(06).
004000     05  SHPR-PRODUCT-ID             PIC 9(09).
004100     05  SHPR-PRODUCT-COUNT          PIC S9(07).
004200     05  SHPR-IS-FULL-FLAG           PIC X(01).
004300         88  SHPR-SHELF-IS-FULL             VALUE "Y".
004400         88  SHPR-SHELF-NOT-FULL            VALUE "N".
004500     05  SHPR-STOCKED-SEQ            PIC 9(09).
004600     05  FILLER                      PIC X(05).
004700*
