000100 IDENTIFICATION DIVISION.                                        DSP3000
000200*                                                                DSP3000
000300 PROGRAM-ID.      DSP3000.                                       DSP3000
000400 AUTHOR.          J Q PEMBERTON.                                 DSP3000
000500 INSTALLATION.    STOKWISE WAREHOUSE SYSTEMS.                    DSP3000
000600 DATE-WRITTEN.    JUNE 1991.                                     DSP3000
000700 DATE-COMPILED.                                                  DSP3000
000800 SECURITY.        UNCLASSIFIED.                                  DSP3000
000900*                                                                DSP3000
001000******************************************************************DSP3000
001100*                                                               *DSP3000
001200*    DSP3000 - SHELF DISPATCH ENGINE                             DSP3000
001300*                                                               *DSP3000
001400*    SATISFIES A DISPATCH (PICK/SHIP) REQUEST AGAINST A          DSP3000
001500*    PRODUCT'S SHELF STOCK.  DEMAND IS TAKEN FIRST FROM THE      DSP3000
001600*    PRODUCT'S SINGLE PARTIALLY-FILLED SHELF, IF ANY, THEN       DSP3000
001700*    FROM ITS FULL SHELVES ONE AT A TIME, NEWEST STOCKED         DSP3000
001800*    SHELF FIRST.  A SHELF WHOSE COUNT REACHES ZERO DROPS        DSP3000
001900*    OUT OF THE SHELF FILE ENTIRELY -- IT IS NO LONGER           DSP3000
002000*    CONSIDERED "ON A SHELF" FOR THAT PRODUCT.                   DSP3000
002100*                                                               *DSP3000
002200*    THE ENTIRE SHELF-PRODUCT FILE IS SMALL ENOUGH TO HOLD IN    DSP3000
002300*    A WORKING-STORAGE TABLE FOR THE DURATION OF THE RUN.  THE   DSP3000
002400*    OLD SHELF FILE IS READ ONCE AT THE TOP OF THE RUN, THE      DSP3000
002500*    TABLE IS UPDATED IN PLACE AS EACH DISPATCH TRANSACTION IS   DSP3000
002600*    APPLIED, AND THE SURVIVING ENTRIES ARE WRITTEN OUT TO THE   DSP3000
002700*    NEW SHELF FILE AT THE BOTTOM OF THE RUN.  THE FILE MUST     DSP3000
002800*    ARRIVE GROUPED BY SHELF-PRODUCT-ID, THEN BY STOCKED-SEQ     DSP3000
002900*    ASCENDING, OR THE "DRAIN NEWEST FULL SHELF FIRST" RULE      DSP3000
003000*    BELOW WILL PICK THE WRONG SHELF.                            DSP3000
003100*                                                               *DSP3000
003200*    NOTE ON PARTIAL COMPLETION -- IF A TRANSACTION RUNS OUT     DSP3000
003300*    OF FULL SHELVES PARTWAY THROUGH, THE WHOLE TRANSACTION IS   DSP3000
003400*    REJECTED, BUT ANY SHELF COUNTS ALREADY REDUCED EARLIER IN   DSP3000
003500*    THE SAME DISPATCH (INCLUDING THE PARTIAL-SHELF PORTION      DSP3000
003600*    AND ITS STOCK POSTING) ARE NOT BACKED OUT.  THIS RUN HAS    DSP3000
003700*    NO UNDO LOGIC -- IT NEVER DID ON THE ORIGINAL ON-LINE       DSP3000
003800*    SYSTEM EITHER, SO NONE WAS ADDED HERE.                      DSP3000
003900*                                                               *DSP3000
004000*    MAINTENANCE HISTORY                                         DSP3000
004100*    ------------------                                          DSP3000
004200*    91-06-09  JQP  ORIGINAL PROGRAM, REQUEST SW-052.            DSP3000
004300*    94-02-28  JQP  ADDED SHPR-IS-FULL-FLAG HANDLING TO MATCH     DSP3000
004400*                   THE REVISED SHELF-PRODUCT LAYOUT, REQUEST     DSP3000
004500*                   SW-067.                                      DSP3000
004600*    96-04-04  TJK  CORRECTED FULL-SHELF DRAIN ORDER -- WAS       DSP3000
004700*                   DRAINING OLDEST STOCKED SHELF FIRST,          DSP3000
004800*                   SHOULD BE NEWEST, REQUEST SW-079.             DSP3000
004900*    99-01-08  TJK  Y2K SWEEP -- NO DATE FIELDS IN THIS           DSP3000
005000*                   PROGRAM, NO CHANGE REQUIRED.                 DSP3000
005100*    02-09-17  MWB  CONVERTED PRODMAST ACCESS TO RELATIVE         DSP3000
005200*                   ORGANIZATION, REQUEST SW-101.                DSP3000
005300*                                                               *DSP3000
005400******************************************************************DSP3000
005500*                                                                DSP3000
005600 ENVIRONMENT DIVISION.                                           DSP3000
005700*                                                                DSP3000
005800 CONFIGURATION SECTION.                                          DSP3000
005900*                                                                DSP3000
006000 SPECIAL-NAMES.                                                  DSP3000
006100     C01 IS TOP-OF-FORM.                                         DSP3000
006200*                                                                DSP3000
006300 INPUT-OUTPUT SECTION.                                           DSP3000
006400*                                                                DSP3000
006500 FILE-CONTROL.                                                   DSP3000
006600*                                                                DSP3000
006700     SELECT DISPTRN    ASSIGN TO "DISPTRN"                       DSP3000
006800                       ORGANIZATION IS LINE SEQUENTIAL.           DSP3000
006900     SELECT SHELFOLD   ASSIGN TO "SHELFOLD"                      DSP3000
007000                       ORGANIZATION IS LINE SEQUENTIAL.           DSP3000
007100     SELECT SHELFNEW   ASSIGN TO "SHELFNEW"                      DSP3000
007200                       ORGANIZATION IS LINE SEQUENTIAL.           DSP3000
007300     SELECT PRODMAST   ASSIGN TO "PRODMAST"                      DSP3000
007400                       ORGANIZATION IS RELATIVE                  DSP3000
007500                       ACCESS IS RANDOM                          DSP3000
007600                       RELATIVE KEY IS PRODMAST-RR-NUMBER         DSP3000
007700                       FILE STATUS IS PRODMAST-FILE-STATUS.       DSP3000
007800     SELECT DSPREJT    ASSIGN TO "DSPREJT"                       DSP3000
007900                       ORGANIZATION IS LINE SEQUENTIAL            DSP3000
008000                       FILE STATUS IS DSPREJT-FILE-STATUS.        DSP3000
008100*                                                                DSP3000
008200 DATA DIVISION.                                                  DSP3000
008300*                                                                DSP3000
008400 FILE SECTION.                                                  DSP3000
008500*                                                                DSP3000
008600 FD  DISPTRN.                                                   DSP3000
008700*                                                                DSP3000
008800 01  DISPATCH-TRANSACTION-RECORD.                                DSP3000
008900     05  DISP-PRODUCT-ID             PIC 9(09).                 DSP3000
009000     05  DISP-COUNT                  PIC S9(07).                DSP3000
009010*    03-11-22 TJK -- SHRUNK PAD TO 1 BYTE, REQUEST SW-114, SO    DSP3000
009020*    THE PHYSICAL RECORD STAYS AS CLOSE AS POSSIBLE TO THE       DSP3000
009030*    9+7 TRANSACTION LAYOUT.  SEE DESIGN NOTES.                  DSP3000
009040     05  FILLER                      PIC X(01).                 DSP3000
009100*                                                                DSP3000
009200 FD  SHELFOLD.                                                  DSP3000
009300*                                                                DSP3000
009400 01  OLD-SHELF-RECORD-AREA           PIC X(40).                 DSP3000
009500*                                                                DSP3000
009600 FD  SHELFNEW.                                                  DSP3000
009700*                                                                DSP3000
009800 01  NEW-SHELF-RECORD-AREA           PIC X(40).                 DSP3000
009900*                                                                DSP3000
010000 FD  PRODMAST.                                                  DSP3000
010100*                                                                DSP3000
010200 01  PRODUCT-RECORD-AREA.                                       DSP3000
010300     05  PR-PROD-ID                  PIC 9(09).                 DSP3000
010400     05  FILLER                      PIC X(271).                DSP3000
010500*                                                                DSP3000
010600 FD  DSPREJT.                                                   DSP3000
010700*                                                                DSP3000
010800 01  DISPATCH-REJECT-RECORD.                                    DSP3000
010900     05  REJ-PRODUCT-ID               PIC 9(09).                DSP3000
011000     05  REJ-REQUESTED-COUNT          PIC S9(07).               DSP3000
011100     05  REJ-REASON-CODE              PIC X(20).                DSP3000
011110     05  FILLER                      PIC X(05).                DSP3000
011200*                                                                DSP3000
011300 WORKING-STORAGE SECTION.                                       DSP3000
011400*                                                                DSP3000
011410*    STANDALONE TABLE-OVERFLOW SWITCH -- THE SHELF TABLE BELOW   DSP3000
011420*    IS A FIXED OCCURS 2000, LEFT OVER FROM THE ORIGINAL         DSP3000
011430*    WORKING-SET SIZING STUDY.  SET WHEN THE OLD SHELF FILE      DSP3000
011440*    HAS MORE ENTRIES THAN THE TABLE CAN HOLD SO THE RUN DOES    DSP3000
011450*    NOT ABEND ON A SUBSCRIPT RANGE ERROR.  03-11-22 TJK,        DSP3000
011460*    REQUEST SW-114.                                             DSP3000
011470 77  WS-SHELF-TABLE-FULL-SWITCH  PIC X       VALUE "N".          DSP3000
011480     88  SHELF-TABLE-IS-FULL             VALUE "Y".              DSP3000
011490*                                                                DSP3000
011500     COPY PRODMAST.                                             DSP3000
011600*                                                                DSP3000
011700     COPY SHELFREC.                                             DSP3000
011800*                                                                DSP3000
011900 01  SWITCHES.                                                  DSP3000
012000     05  DISPTRN-EOF-SWITCH          PIC X   VALUE "N".          DSP3000
012100         88  DISPTRN-EOF                     VALUE "Y".          DSP3000
012200     05  SHELFOLD-EOF-SWITCH         PIC X   VALUE "N".          DSP3000
012300         88  SHELFOLD-EOF                    VALUE "Y".          DSP3000
012400     05  MASTER-FOUND-SWITCH         PIC X   VALUE "Y".          DSP3000
012500         88  MASTER-FOUND                    VALUE "Y".          DSP3000
012600     05  TRANSACTION-ACCEPTED-SWITCH PIC X   VALUE "Y".          DSP3000
012700         88  TRANSACTION-ACCEPTED            VALUE "Y".          DSP3000
012800     05  PRODUCT-HAS-SHELVES-SWITCH  PIC X   VALUE "N".          DSP3000
012900         88  PRODUCT-HAS-SHELVES             VALUE "Y".          DSP3000
013000     05  PARTIAL-SHELF-FOUND-SWITCH  PIC X   VALUE "N".          DSP3000
013100         88  PARTIAL-SHELF-FOUND             VALUE "Y".          DSP3000
013200     05  MORE-FULL-SHELVES-SWITCH    PIC X   VALUE "Y".          DSP3000
013300         88  MORE-FULL-SHELVES               VALUE "Y".          DSP3000
013310     05  FILLER                      PIC X(05).                 DSP3000
013400*                                                                DSP3000
013500 01  FILE-STATUS-FIELDS.                                        DSP3000
013600     05  PRODMAST-FILE-STATUS        PIC X(02).                 DSP3000
013700         88  PRODMAST-SUCCESSFUL             VALUE "00".         DSP3000
013800     05  DSPREJT-FILE-STATUS         PIC X(02).                 DSP3000
013900         88  DSPREJT-SUCCESSFUL              VALUE "00".         DSP3000
013910     05  FILLER                      PIC X(04).                 DSP3000
014000*                                                                DSP3000
014100 01  KEY-FIELDS.                                                DSP3000
014200     05  PRODMAST-RR-NUMBER          PIC 9(09) COMP.            DSP3000
014210     05  FILLER                      PIC X(05).                 DSP3000
014300*                                                                DSP3000
014400*    SHELF-PRODUCT WORKING TABLE -- THE ENTIRE SHELFOLD FILE     DSP3000
014500*    IS EXTRACTED INTO THIS TABLE ONCE AT PROGRAM START.         DSP3000
014600*                                                                DSP3000
014700 01  SHELF-WORK-TABLE.                                          DSP3000
014800     05  WS-SHELF-ENTRY OCCURS 2000 TIMES                       DSP3000
014900                        INDEXED BY WS-SHELF-IDX.                DSP3000
015000         10  WS-SHELF-ID             PIC 9(09).                DSP3000
015100         10  WS-SHELF-PRODUCT-ID     PIC 9(09).                DSP3000
015200         10  WS-SHELF-PRODUCT-COUNT  PIC S9(07).                DSP3000
015300         10  WS-SHELF-IS-FULL-FLAG   PIC X(01).                DSP3000
015400             88  WS-SHELF-IS-FULL            VALUE "Y".         DSP3000
015500             88  WS-SHELF-NOT-FULL           VALUE "N".         DSP3000
015600         10  WS-SHELF-STOCKED-SEQ    PIC 9(09).                DSP3000
015700         10  WS-SHELF-LINK-REMOVED   PIC X(01) VALUE "N".       DSP3000
015800             88  WS-SHELF-IS-REMOVED         VALUE "Y".         DSP3000
015810     05  FILLER                      PIC X(05).                 DSP3000
015900*                                                                DSP3000
016000 01  WORK-FIELDS.                                               DSP3000
016100     05  WS-SHELF-TABLE-COUNT        PIC 9(07) COMP VALUE ZERO. DSP3000
016200     05  WS-SCAN-INDEX               PIC 9(07) COMP.            DSP3000
016300     05  WS-PARTIAL-INDEX            PIC 9(07) COMP.            DSP3000
016400     05  WS-FULL-SCAN-INDEX          PIC 9(07) COMP.            DSP3000
016500     05  WS-FROM-PARTIAL-AMOUNT      PIC S9(08) COMP.           DSP3000
016600     05  WS-FROM-FULL-AMOUNT         PIC S9(08) COMP.           DSP3000
016700     05  WS-REMAINING-COUNT          PIC S9(08) COMP.           DSP3000
016800     05  WS-DISPATCH-AMOUNT          PIC S9(08) COMP.           DSP3000
016900     05  WS-POST-AMOUNT              PIC S9(08) COMP.           DSP3000
017000     05  WS-NEW-STOCK                PIC S9(08) COMP.           DSP3000
017100     05  WS-NEW-QUANTITY             PIC S9(08) COMP.           DSP3000
017200     05  WS-TRANSACTION-COUNT        PIC 9(07) COMP VALUE ZERO. DSP3000
017300     05  WS-ACCEPTED-COUNT           PIC 9(07) COMP VALUE ZERO. DSP3000
017400     05  WS-REJECTED-COUNT           PIC 9(07) COMP VALUE ZERO. DSP3000
017410     05  FILLER                      PIC X(05).                 DSP3000
017500*                                                                DSP3000
017600 PROCEDURE DIVISION.                                            DSP3000
017700*                                                                DSP3000
017720*    ----------------------------------------------------------  DSP3000
017740*    000-PROCESS-DISPATCH-TRANSACTIONS IS THE MAINLINE.  IT       DSP3000
017750*    LOADS YESTERDAY'S CLOSING SHELF-PRODUCT FILE INTO A          DSP3000
017760*    WORKING TABLE (100), DRIVES 300 THRU 304 ONCE PER            DSP3000
017770*    DISPATCH TRANSACTION, THEN WRITES THE UPDATED TABLE BACK     DSP3000
017780*    OUT AS TODAY'S CLOSING SHELF FILE (600).  SHELFOLD AND       DSP3000
017790*    SHELFNEW ARE TWO SEPARATE DATASETS, NOT ONE OPENED TWICE --  DSP3000
017792*    THIS SHOP NEVER REWRITES A SEQUENTIAL FILE IN PLACE.         DSP3000
017794*    ----------------------------------------------------------  DSP3000
017800 000-PROCESS-DISPATCH-TRANSACTIONS.                             DSP3000
017900*                                                                DSP3000
018000     OPEN INPUT  DISPTRN                                        DSP3000
018100                 SHELFOLD                                       DSP3000
018200          I-O    PRODMAST                                       DSP3000
018300          OUTPUT SHELFNEW                                        DSP3000
018400                 DSPREJT.                                       DSP3000
018500     PERFORM 100-LOAD-SHELF-TABLE.                              DSP3000
018600     PERFORM 200-READ-DISPATCH-TRANSACTION.                     DSP3000
018650     PERFORM 300-PROCESS-DISPATCH-TRANSACTION                   DSP3000
018660         THRU 304-RECORD-DISPATCH-RESULT                        DSP3000
018800         UNTIL DISPTRN-EOF.                                     DSP3000
018900     PERFORM 600-WRITE-SHELF-TABLE.                             DSP3000
019000     DISPLAY "DSP3000 - TRANSACTIONS READ     " WS-TRANSACTION-COUNT.DSP3000
019200     DISPLAY "DSP3000 - TRANSACTIONS ACCEPTED  " WS-ACCEPTED-COUNT. DSP3000
019400     DISPLAY "DSP3000 - TRANSACTIONS REJECTED  " WS-REJECTED-COUNT. DSP3000
019500     IF SHELF-TABLE-IS-FULL                                      DSP3000
019550         DISPLAY "DSP3000 - SHELF TABLE OVERFLOWED, SEE SW-114".  DSP3000
019600     CLOSE DISPTRN                                               DSP3000
019700           SHELFOLD                                              DSP3000
019800           SHELFNEW                                              DSP3000
019900           PRODMAST                                              DSP3000
020000           DSPREJT.                                              DSP3000
020100     STOP RUN.                                                   DSP3000
020200*                                                                DSP3000
020300 100-LOAD-SHELF-TABLE.                                          DSP3000
020400*                                                                DSP3000
020420*    ENTIRE OLD SHELF FILE IS READ INTO WS-SHELF-TABLE BEFORE     DSP3000
020440*    THE FIRST DISPATCH TRANSACTION IS PROCESSED -- THE TABLE     DSP3000
020460*    IS THE ONLY PLACE SHELF STATE IS UPDATED DURING THE RUN,      DSP3000
020480*    SHELFNEW IS NOT WRITTEN UNTIL THE WHOLE RUN IS OVER (600).    DSP3000
020500     PERFORM 110-READ-OLD-SHELF-RECORD.                         DSP3000
020600     PERFORM 120-STORE-SHELF-TABLE-ENTRY                        DSP3000
020700         UNTIL SHELFOLD-EOF.                                    DSP3000
020800*                                                                DSP3000
020900 110-READ-OLD-SHELF-RECORD.                                     DSP3000
021000*                                                                DSP3000
021020*    READ-AHEAD, SAME SHAPE AS THE OTHER THREE READ LOOPS IN      DSP3000
021040*    THIS PROGRAM (200/DISPTRN).                                 DSP3000
021100     READ SHELFOLD INTO SHELF-PRODUCT-RECORD                     DSP3000
021200         AT END                                                  DSP3000
021300             MOVE "Y" TO SHELFOLD-EOF-SWITCH.                    DSP3000
021400*                                                                DSP3000
021500 120-STORE-SHELF-TABLE-ENTRY.                                   DSP3000
021600*                                                                DSP3000
021620*    WS-SHELF-LINK-REMOVED STARTS "N" FOR EVERY ENTRY LOADED --   DSP3000
021630*    IT IS ONLY EVER SET TO "Y" DURING TODAY'S RUN, BY 320 OR      DSP3000
021640*    340, WHEN A SHELF DRAINS TO ZERO.  NOTHING IN SHELFOLD        DSP3000
021645*    ITSELF CARRIES A REMOVED INDICATOR.                          DSP3000
021650     IF WS-SHELF-TABLE-COUNT < 2000                              DSP3000
021700         ADD 1 TO WS-SHELF-TABLE-COUNT                          DSP3000
021800         SET WS-SHELF-IDX TO WS-SHELF-TABLE-COUNT                DSP3000
021900         MOVE SHPR-SHELF-ID        TO WS-SHELF-ID (WS-SHELF-IDX)  DSP3000
022000         MOVE SHPR-PRODUCT-ID      TO WS-SHELF-PRODUCT-ID         DSP3000
022100                                      (WS-SHELF-IDX)              DSP3000
022200         MOVE SHPR-PRODUCT-COUNT   TO WS-SHELF-PRODUCT-COUNT     DSP3000
022300                                      (WS-SHELF-IDX)              DSP3000
022400         MOVE SHPR-IS-FULL-FLAG    TO WS-SHELF-IS-FULL-FLAG      DSP3000
022500                                      (WS-SHELF-IDX)              DSP3000
022600         MOVE SHPR-STOCKED-SEQ     TO WS-SHELF-STOCKED-SEQ       DSP3000
022700                                      (WS-SHELF-IDX)              DSP3000
022750         MOVE "N" TO WS-SHELF-LINK-REMOVED (WS-SHELF-IDX)        DSP3000
022760     ELSE                                                        DSP3000
022770         MOVE "Y" TO WS-SHELF-TABLE-FULL-SWITCH.                 DSP3000
022900     PERFORM 110-READ-OLD-SHELF-RECORD.                         DSP3000
023000*                                                                DSP3000
023100 200-READ-DISPATCH-TRANSACTION.                                 DSP3000
023200*                                                                DSP3000
023220*    READ-AHEAD, CALLED ONCE BEFORE THE MAIN LOOP AND ONCE        DSP3000
023240*    AGAIN AT THE TAIL OF 304 SO THE LOOP'S UNTIL TEST ALWAYS     DSP3000
023260*    SEES A TRANSACTION THAT HAS ALREADY BEEN READ.               DSP3000
023300     READ DISPTRN                                                DSP3000
023400         AT END                                                  DSP3000
023500             MOVE "Y" TO DISPTRN-EOF-SWITCH                      DSP3000
023600         NOT AT END                                              DSP3000
023700             ADD 1 TO WS-TRANSACTION-COUNT.                      DSP3000
023800*                                                                DSP3000
023900 300-PROCESS-DISPATCH-TRANSACTION.                              DSP3000
024000*                                                                DSP3000
024050*    03-11-22  TJK  SPLIT INTO 300/304 AND RECAST WITH A GO TO   DSP3000
024060*    EXIT FOR THE NO-SHELVES CASE, PERFORMED AS A THRU RANGE     DSP3000
024070*    FROM THE MAIN LOOP, TO MATCH THE SHOP'S OLDER PROGRAMS.     DSP3000
024080*    REQUEST SW-114.  LOGIC IS UNCHANGED FROM THE PRIOR          DSP3000
024090*    NESTED-IF FORM.                                             DSP3000
024100     MOVE "Y" TO TRANSACTION-ACCEPTED-SWITCH.                    DSP3000
024200     MOVE ZERO TO WS-FROM-PARTIAL-AMOUNT.                        DSP3000
024300     MOVE ZERO TO WS-FROM-FULL-AMOUNT.                           DSP3000
024400     PERFORM 305-CHECK-PRODUCT-HAS-SHELVES.                     DSP3000
024500     IF NOT PRODUCT-HAS-SHELVES                                  DSP3000
024600         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH                 DSP3000
024700         MOVE "PRODUCT-NOT-FOUND" TO REJ-REASON-CODE             DSP3000
024750         GO TO 304-RECORD-DISPATCH-RESULT.                      DSP3000
024900     MOVE DISP-COUNT TO WS-REMAINING-COUNT.                      DSP3000
025000     PERFORM 310-FIND-PARTIAL-SHELF.                            DSP3000
025100     IF PARTIAL-SHELF-FOUND                                     DSP3000
025200         PERFORM 320-DRAIN-PARTIAL-SHELF.                       DSP3000
025400     IF WS-REMAINING-COUNT > 0                                  DSP3000
025500         MOVE WS-REMAINING-COUNT TO WS-FROM-FULL-AMOUNT          DSP3000
025600         PERFORM 330-DRAIN-FULL-SHELVES                         DSP3000
025700         IF TRANSACTION-ACCEPTED                                DSP3000
025800             MOVE WS-FROM-FULL-AMOUNT TO WS-POST-AMOUNT          DSP3000
025900             PERFORM 360-POST-STOCK-DECREASE.                   DSP3000
026050*                                                                DSP3000
026070 304-RECORD-DISPATCH-RESULT.                                    DSP3000
026080*                                                                DSP3000
026300     IF TRANSACTION-ACCEPTED                                    DSP3000
026400         ADD 1 TO WS-ACCEPTED-COUNT                             DSP3000
026500     ELSE                                                       DSP3000
026600         ADD 1 TO WS-REJECTED-COUNT                             DSP3000
026700         PERFORM 500-WRITE-REJECT-TRANSACTION.                  DSP3000
026800     PERFORM 200-READ-DISPATCH-TRANSACTION.                     DSP3000
026900*                                                                DSP3000
027000 305-CHECK-PRODUCT-HAS-SHELVES.                                 DSP3000
027100*                                                                DSP3000
027110*    A PLAIN LINEAR SCAN OF THE WORKING TABLE -- THERE IS NO      DSP3000
027120*    SECONDARY INDEX BY PRODUCT ID, THE TABLE IS ONLY EVER AS     DSP3000
027130*    LONG AS ONE WAREHOUSE'S SHELF COUNT, SO A SEARCH ALL IS      DSP3000
027140*    CHEAP ENOUGH NOT TO WARRANT ONE.                             DSP3000
027200     MOVE "N" TO PRODUCT-HAS-SHELVES-SWITCH.                    DSP3000
027210     PERFORM 306-CHECK-ONE-SHELF-HAS-PRODUCT                    DSP3000
027220         VARYING WS-SCAN-INDEX FROM 1 BY 1                      DSP3000
027400         UNTIL WS-SCAN-INDEX > WS-SHELF-TABLE-COUNT              DSP3000
027500                 OR PRODUCT-HAS-SHELVES.                        DSP3000
027510*                                                                DSP3000
027520 306-CHECK-ONE-SHELF-HAS-PRODUCT.                                DSP3000
027530*                                                                DSP3000
027540*    A SHELF LINK MARKED REMOVED THIS RUN (EMPTIED BY AN          DSP3000
027550*    EARLIER TRANSACTION) DOES NOT COUNT AS STILL HOLDING THE     DSP3000
027560*    PRODUCT.                                                     DSP3000
027600     IF WS-SHELF-PRODUCT-ID (WS-SCAN-INDEX) = DISP-PRODUCT-ID    DSP3000
027700         AND NOT WS-SHELF-IS-REMOVED (WS-SCAN-INDEX)             DSP3000
027800         MOVE "Y" TO PRODUCT-HAS-SHELVES-SWITCH                 DSP3000
027900     END-IF.                                                    DSP3000
028100*                                                                DSP3000
028200 310-FIND-PARTIAL-SHELF.                                        DSP3000
028300*                                                                DSP3000
028320*    A PRODUCT MAY HAVE AT MOST ONE PARTIAL SHELF OUTSTANDING     DSP3000
028340*    AT A TIME UNDER THIS SHOP'S SHELVING RULES, SO THE FIRST     DSP3000
028360*    MATCH FOUND IS THE ONLY ONE THERE IS -- THE SCAN DOES NOT    DSP3000
028380*    NEED TO PREFER ONE PARTIAL SHELF OVER ANOTHER.               DSP3000
028400     MOVE "N" TO PARTIAL-SHELF-FOUND-SWITCH.                     DSP3000
028410     PERFORM 311-CHECK-ONE-SHELF-FOR-PARTIAL                    DSP3000
028420         VARYING WS-SCAN-INDEX FROM 1 BY 1                      DSP3000
028600         UNTIL WS-SCAN-INDEX > WS-SHELF-TABLE-COUNT              DSP3000
028700                 OR PARTIAL-SHELF-FOUND.                        DSP3000
028750*                                                                DSP3000
028760 311-CHECK-ONE-SHELF-FOR-PARTIAL.                                DSP3000
028770*                                                                DSP3000
028800     IF WS-SHELF-PRODUCT-ID (WS-SCAN-INDEX) = DISP-PRODUCT-ID    DSP3000
028900         AND NOT WS-SHELF-IS-REMOVED (WS-SCAN-INDEX)             DSP3000
029000         AND WS-SHELF-NOT-FULL (WS-SCAN-INDEX)                  DSP3000
029100         MOVE WS-SCAN-INDEX TO WS-PARTIAL-INDEX                 DSP3000
029200         MOVE "Y" TO PARTIAL-SHELF-FOUND-SWITCH                 DSP3000
029300     END-IF.                                                    DSP3000
029500*                                                                DSP3000
029600 320-DRAIN-PARTIAL-SHELF.                                       DSP3000
029700*                                                                DSP3000
029720*    TAKES AS MUCH AS THE PARTIAL SHELF HAS, UP TO THE FULL       DSP3000
029740*    TRANSACTION COUNT -- THIS IS THE "PARTIAL SHELF FIRST"       DSP3000
029750*    HALF OF THE DRAIN ORDER RULE.  ANY LEFTOVER IS CARRIED       DSP3000
029760*    BACK TO 300 IN WS-REMAINING-COUNT FOR 330 TO PICK UP         DSP3000
029770*    FROM THE FULL SHELVES.  THE STOCK/QUANTITY POST BELOW IS     DSP3000
029780*    ONLY FOR THE AMOUNT THIS SHELF ACTUALLY GAVE UP, NOT THE     DSP3000
029790*    WHOLE TRANSACTION -- 330 POSTS ITS OWN SHARE SEPARATELY.     DSP3000
029800     IF DISP-COUNT < WS-SHELF-PRODUCT-COUNT (WS-PARTIAL-INDEX)   DSP3000
029900         MOVE DISP-COUNT TO WS-FROM-PARTIAL-AMOUNT               DSP3000
030000     ELSE                                                       DSP3000
030100         MOVE WS-SHELF-PRODUCT-COUNT (WS-PARTIAL-INDEX)          DSP3000
030200             TO WS-FROM-PARTIAL-AMOUNT.                         DSP3000
030300     SUBTRACT WS-FROM-PARTIAL-AMOUNT                             DSP3000
030400         FROM WS-SHELF-PRODUCT-COUNT (WS-PARTIAL-INDEX).         DSP3000
030500     IF WS-SHELF-PRODUCT-COUNT (WS-PARTIAL-INDEX) = 0            DSP3000
030600         MOVE "Y" TO WS-SHELF-LINK-REMOVED (WS-PARTIAL-INDEX).   DSP3000
030700     SUBTRACT WS-FROM-PARTIAL-AMOUNT FROM WS-REMAINING-COUNT.     DSP3000
030800     IF TRANSACTION-ACCEPTED AND WS-FROM-PARTIAL-AMOUNT > 0       DSP3000
030900         MOVE WS-FROM-PARTIAL-AMOUNT TO WS-POST-AMOUNT            DSP3000
031000         PERFORM 360-POST-STOCK-DECREASE.                       DSP3000
031100*                                                                DSP3000
031200 330-DRAIN-FULL-SHELVES.                                        DSP3000
031300*                                                                DSP3000
031400*    WALK THE PRODUCT'S FULL SHELVES, NEWEST STOCKED FIRST,      DSP3000
031500*    RELOCATING THE CANDIDATE SHELF FRESH ON EVERY PASS SO A     DSP3000
031600*    SHELF THAT EMPTIES OUT MID-TRANSACTION IS NEVER REVISITED.  DSP3000
031700*                                                                DSP3000
031800     MOVE "Y" TO MORE-FULL-SHELVES-SWITCH.                       DSP3000
031900     PERFORM 340-FIND-NEXT-FULL-SHELF                           DSP3000
032000         UNTIL WS-REMAINING-COUNT = 0                            DSP3000
032100             OR NOT MORE-FULL-SHELVES.                          DSP3000
032200     IF WS-REMAINING-COUNT > 0                                   DSP3000
032300         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH                 DSP3000
032350*        NO SHELF LEFT TO VISIT.  REASON CODE BELOW READS ODD    DSP3000
032360*        FOR A STOCK SHORTAGE BUT MATCHES THE CODE THE OLD       DSP3000
032370*        ONLINE SYSTEM RETURNS FOR THIS CASE -- REQUEST SW-114,  DSP3000
032380*        03-11-22, TJK.  DO NOT "FIX" TO NOT-ENOUGH-STOCK.       DSP3000
032400         MOVE "PRODUCT-NOT-FOUND" TO REJ-REASON-CODE.            DSP3000
032500*                                                                DSP3000
032600 331-LOCATE-LAST-SHELF-FOR-PRODUCT.                             DSP3000
032700*                                                                DSP3000
032800*    RETURNS THE HIGHEST-NUMBERED TABLE ENTRY STILL ON THE       DSP3000
032900*    SHELF FOR THIS PRODUCT -- THE TABLE IS LOADED IN STOCKED-   DSP3000
033000*    SEQ ASCENDING ORDER WITHIN A PRODUCT, SO THE HIGHEST        DSP3000
033100*    SURVIVING INDEX IS THE NEWEST-STOCKED FULL SHELF LEFT.      DSP3000
033200*                                                                DSP3000
033300     MOVE ZERO TO WS-FULL-SCAN-INDEX.                            DSP3000
033310     PERFORM 332-CHECK-ONE-SHELF-FOR-FULL                        DSP3000
033320         VARYING WS-SCAN-INDEX FROM 1 BY 1                      DSP3000
033500         UNTIL WS-SCAN-INDEX > WS-SHELF-TABLE-COUNT.             DSP3000
034200     IF WS-FULL-SCAN-INDEX = ZERO                               DSP3000
034300         MOVE "N" TO MORE-FULL-SHELVES-SWITCH                    DSP3000
034400     ELSE                                                       DSP3000
034500         MOVE "Y" TO MORE-FULL-SHELVES-SWITCH.                   DSP3000
034530*                                                                DSP3000
034540 332-CHECK-ONE-SHELF-FOR-FULL.                                  DSP3000
034550*                                                                DSP3000
034552*    RUNS UNCONDITIONALLY TO THE END OF THE TABLE EVERY TIME,    DSP3000
034554*    NOT STOPPING AT THE FIRST MATCH -- THE LAST (HIGHEST-        DSP3000
034556*    INDEXED) QUALIFYING SHELF OVERWRITES WS-FULL-SCAN-INDEX      DSP3000
034558*    LAST, WHICH IS HOW 331 GETS THE NEWEST-STOCKED SHELF         DSP3000
034560*    WITHOUT A DESCENDING VARYING CLAUSE.                        DSP3000
034570     IF WS-SHELF-PRODUCT-ID (WS-SCAN-INDEX) = DISP-PRODUCT-ID    DSP3000
034580         AND NOT WS-SHELF-IS-REMOVED (WS-SCAN-INDEX)             DSP3000
034582         AND WS-SHELF-IS-FULL (WS-SCAN-INDEX)                   DSP3000
034590         MOVE WS-SCAN-INDEX TO WS-FULL-SCAN-INDEX                DSP3000
034600     END-IF.                                                    DSP3000
034610*                                                                DSP3000
034700 340-FIND-NEXT-FULL-SHELF.                                      DSP3000
034800*                                                                DSP3000
034820*    RE-LOCATES THE CANDIDATE SHELF (331) ON EVERY CALL RATHER   DSP3000
034840*    THAN CACHING IT ACROSS ITERATIONS -- REQUIRED BECAUSE A     DSP3000
034850*    SHELF THIS PARAGRAPH JUST DRAINED TO ZERO ON THE PRIOR      DSP3000
034860*    PASS IS NOW MARKED REMOVED AND MUST NOT BE PICKED AGAIN.    DSP3000
034900     PERFORM 331-LOCATE-LAST-SHELF-FOR-PRODUCT.                  DSP3000
035000     IF MORE-FULL-SHELVES                                       DSP3000
035100         IF WS-REMAINING-COUNT < WS-SHELF-PRODUCT-COUNT          DSP3000
035200                 (WS-FULL-SCAN-INDEX)                           DSP3000
035300             MOVE WS-REMAINING-COUNT TO WS-DISPATCH-AMOUNT       DSP3000
035400         ELSE                                                   DSP3000
035500             MOVE WS-SHELF-PRODUCT-COUNT (WS-FULL-SCAN-INDEX)    DSP3000
035600                 TO WS-DISPATCH-AMOUNT.                         DSP3000
035700         SUBTRACT WS-DISPATCH-AMOUNT                             DSP3000
035800             FROM WS-SHELF-PRODUCT-COUNT (WS-FULL-SCAN-INDEX).   DSP3000
035900         IF WS-SHELF-PRODUCT-COUNT (WS-FULL-SCAN-INDEX) = 0      DSP3000
036000             MOVE "Y" TO WS-SHELF-LINK-REMOVED                   DSP3000
036100                 (WS-FULL-SCAN-INDEX).                          DSP3000
036200         SUBTRACT WS-DISPATCH-AMOUNT FROM WS-REMAINING-COUNT.     DSP3000
036300*                                                                DSP3000
036600 360-POST-STOCK-DECREASE.                                       DSP3000
036700*                                                                DSP3000
036800*    POSTS A STOCK/QUANTITY DECREASE TO THE PRODUCT MASTER.      DSP3000
036900*    THIS PARAGRAPH RESTATES THE SAME RULE AS STK2000'S          DSP3000
037000*    230-DECREASE-PRODUCT-STOCK -- THERE IS NO CALLED             DSP3000
037100*    SUBPROGRAM ON THIS SHOP'S SYSTEM TO SHARE IT THROUGH.        DSP3000
037200*                                                                DSP3000
037300     MOVE DISP-PRODUCT-ID TO PRODMAST-RR-NUMBER.                 DSP3000
037400     READ PRODMAST INTO PRODUCT-MASTER-RECORD                    DSP3000
037500         INVALID KEY                                             DSP3000
037600             MOVE "N" TO MASTER-FOUND-SWITCH                     DSP3000
037700         NOT INVALID KEY                                         DSP3000
037800             MOVE "Y" TO MASTER-FOUND-SWITCH.                    DSP3000
037900     IF MASTER-FOUND                                            DSP3000
038000         COMPUTE WS-NEW-STOCK =                                  DSP3000
038100             PROD-UNIT-IN-STOCK - WS-POST-AMOUNT                 DSP3000
038200         COMPUTE WS-NEW-QUANTITY =                               DSP3000
038300             PROD-QUANTITY - WS-POST-AMOUNT                      DSP3000
038400         IF WS-NEW-STOCK < 0 OR WS-NEW-QUANTITY < 0              DSP3000
038500             MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH             DSP3000
038600             MOVE "NOT-ENOUGH-STOCK" TO REJ-REASON-CODE          DSP3000
038700         ELSE                                                   DSP3000
038800             MOVE WS-NEW-STOCK TO PROD-UNIT-IN-STOCK              DSP3000
038900             MOVE WS-NEW-QUANTITY TO PROD-QUANTITY                DSP3000
039000             REWRITE PRODUCT-RECORD-AREA                         DSP3000
039100                 FROM PRODUCT-MASTER-RECORD                      DSP3000
039200                 INVALID KEY                                    DSP3000
039300                     MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH      DSP3000
039400                     MOVE "REWRITE-FAILED" TO REJ-REASON-CODE    DSP3000
039500     ELSE                                                       DSP3000
039600         MOVE "N" TO TRANSACTION-ACCEPTED-SWITCH                 DSP3000
039700         MOVE "PRODUCT-NOT-FOUND" TO REJ-REASON-CODE.            DSP3000
039800*                                                                DSP3000
040000 500-WRITE-REJECT-TRANSACTION.                                  DSP3000
040100*                                                                DSP3000
040120*    ANY STOCK ALREADY MOVED BY 320/340 BEFORE THE REJECT WAS     DSP3000
040140*    DETECTED HAS ALREADY BEEN POSTED TO PRODMAST AND TO THE      DSP3000
040160*    WORKING SHELF TABLE -- THERE IS NO ROLLBACK.  STOCKROOM      DSP3000
040180*    SIGNED OFF ON THIS BACK WHEN THE ENGINE WAS FIRST BUILT:     DSP3000
040190*    A PARTIALLY-FILLED ORDER IS REAL STOCK MOVEMENT.             DSP3000
040200     MOVE DISP-PRODUCT-ID TO REJ-PRODUCT-ID.                     DSP3000
040300     MOVE DISP-COUNT TO REJ-REQUESTED-COUNT.                     DSP3000
040400     WRITE DISPATCH-REJECT-RECORD.                               DSP3000
040500     IF NOT DSPREJT-SUCCESSFUL                                   DSP3000
040600         DISPLAY "DSP3000 - WRITE ERROR ON DSPREJT FOR ITEM "    DSP3000
040700             DISP-PRODUCT-ID                                     DSP3000
040800         DISPLAY "FILE STATUS CODE IS " DSPREJT-FILE-STATUS.     DSP3000
040900*                                                                DSP3000
041000 600-WRITE-SHELF-TABLE.                                         DSP3000
041100*                                                                DSP3000
041120*    WRITES THE WORKING TABLE OUT TO SHELFNEW, ONE PASS, AFTER    DSP3000
041130*    EVERY TRANSACTION FOR THE RUN HAS BEEN POSTED -- NOT         DSP3000
041140*    INCREMENTALLY AS EACH SHELF IS TOUCHED.  A SHELF LINK        DSP3000
041142*    THAT DRAINED TO ZERO IS DROPPED, NOT WRITTEN BACK WITH A      DSP3000
041144*    ZERO COUNT; SEE 605 BELOW.                                   DSP3000
041150     PERFORM 605-WRITE-SHELF-ENTRY-IF-KEPT                      DSP3000
041160         VARYING WS-SCAN-INDEX FROM 1 BY 1                      DSP3000
041300         UNTIL WS-SCAN-INDEX > WS-SHELF-TABLE-COUNT.             DSP3000
041800*                                                                DSP3000
041850 605-WRITE-SHELF-ENTRY-IF-KEPT.                                 DSP3000
041860*                                                                DSP3000
041862*    A LINK FLAGGED REMOVED (DRAINED TO ZERO BY 320 OR 340)       DSP3000
041864*    SIMPLY IS NOT WRITTEN -- TOMORROW'S RUN WILL NOT SEE IT      DSP3000
041866*    AND THE SHELF IS FREE FOR STOCKROOM TO RE-USE.               DSP3000
041870     IF NOT WS-SHELF-IS-REMOVED (WS-SCAN-INDEX)                  DSP3000
041880         PERFORM 610-WRITE-ONE-SHELF-ENTRY                      DSP3000
041890     END-IF.                                                    DSP3000
041895*                                                                DSP3000
041900 610-WRITE-ONE-SHELF-ENTRY.                                     DSP3000
042000*                                                                DSP3000
042020*    MOVES EACH OF THE TABLE'S FIVE FIELDS BACK OUT TO THE FD      DSP3000
042040*    RECORD INDIVIDUALLY -- THE TABLE ENTRY AND SHELF-PRODUCT-    DSP3000
042060*    RECORD ARE NOT THE SAME LAYOUT (THE TABLE CARRIES THE        DSP3000
042080*    EXTRA WS-SHELF-LINK-REMOVED FLAG), SO A GROUP MOVE WOULD     DSP3000
042090*    NOT LINE UP.                                                 DSP3000
042100     MOVE WS-SHELF-ID (WS-SCAN-INDEX)           TO SHPR-SHELF-ID.DSP3000
042200     MOVE WS-SHELF-PRODUCT-ID (WS-SCAN-INDEX)   TO               DSP3000
042300         SHPR-PRODUCT-ID.                                       DSP3000
042400     MOVE WS-SHELF-PRODUCT-COUNT (WS-SCAN-INDEX) TO              DSP3000
042500         SHPR-PRODUCT-COUNT.                                    DSP3000
042600     MOVE WS-SHELF-IS-FULL-FLAG (WS-SCAN-INDEX) TO               DSP3000
042700         SHPR-IS-FULL-FLAG.                                     DSP3000
042800     MOVE WS-SHELF-STOCKED-SEQ (WS-SCAN-INDEX)  TO               DSP3000
042900         SHPR-STOCKED-SEQ.                                      DSP3000
043000     WRITE NEW-SHELF-RECORD-AREA FROM SHELF-PRODUCT-RECORD.      DSP3000
043100*                                                                DSP3000
